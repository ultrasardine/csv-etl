000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GFCNV000.                                                 
000300 AUTHOR.        E. RAMIREZ.                                               
000400 INSTALLATION.  BANCO INDUSTRIAL S.A.                                     
000500 DATE-WRITTEN.  15/03/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                    
000800*****************************************************************         
000900*   FECHA         : 15/03/1991                                  *         
001000*   PROGRAMADOR   : E. RAMIREZ (EEDR)                           *         
001100*   APLICACION    : GHOSTFOLIO CONVERTER                        *         
001200*   PROGRAMA      : GFCNV000                                    *         
001300*   TIPO          : BATCH                                       *         
001400*   DESCRIPCION   : CONVIERTE LOS ARCHIVOS DE EXPORTACION DE    *         
001500*                   ACCIONES Y DE CRIPTOMONEDAS AL FORMATO      *         
001600*                   NORMALIZADO DE ACTIVIDAD DE PORTAFOLIO      *         
001700*                   (VER COPY GFACTOUT).  LOGICA FIJA; VER      *         
001800*                   GFCNVDY PARA LA VERSION DIRIGIDA POR TABLA. *         
001900*   ARCHIVOS      : ACCSTKIN, ACCCRYIN (ENTRADA)                *         
002000*                   ACCSTKOT, ACCCRYOT (SALIDA)                 *         
002100*   ACCION (ES)   : LECTURA, CONVERSION, ESCRITURA              *         
002200*   INSTALADO     : SI                                          *         
002300*   BPM/RATIONAL  : N/A                                         *         
002400*   NOMBRE        : GFCNV000                                    *         
002500*****************************************************************         
002600*   FECHA       PROGRAMADOR         DESCRIPCION                   EEDR9103
002700*   ----------  ------------------  --------------------------    EEDR9103
002800*   15/03/1991  E. RAMIREZ (EEDR)   VERSION INICIAL, REQ 04821    EEDR9103
002900*   10/08/1994  M. LOPEZ    (MRLZ)  SE AGREGA SOPORTE PARA        MRLZ9408
003000*               ARCHIVO DE CRIPTOMONEDAS, REQ 05966               MRLZ9408
003100*   22/11/1998  J. LEMUS    (JCLM)  REVISION PARA EL CAMBIO DE    JCLM9811
003200*               SIGLO, REQ 07120                                  JCLM9811
003300*   05/06/2001  E. RAMIREZ (EEDR)   SE AGREGA FUENTE-DATOS Y      EEDR0106
003400*               CUENTA EN LA SALIDA, REQ 07650                    EEDR0106
003500*   14/02/2003  S. PAXTOR   (SPAX)  SE CORRIGE PARSEO DE FECHA    SPAX0302
003600*               TEXTUAL DE CRIPTO CON AM/PM, REQ 07910            SPAX0302
003700*   09/07/2004  E. RAMIREZ (EEDR)   SE AGREGA PARAMETRO DE        EEDR0407
003800*               CORRIDA PARA SUSTITUIR LA CUENTA POR DEFECTO      EEDR0407
003900*               DE AMBOS LOTES, REQ 08199                         EEDR0407
004000*   30/08/2006  E. RAMIREZ (EEDR)   SE CORRIGE MAYUSCULAS DE      EEDR0608
004100*               LA CUENTA POR DEFECTO EN AMBOS LOTES, EL          EEDR0608
004200*               REPORTE VENIA EN MAYUSCULA SOSTENIDA, REQ 08511   EEDR0608
004300*****************************************************************         
004400*****************************************************************         
004500*    NO SE USA DECIMAL-POINT IS COMMA: LOS ARCHIVOS DE REVOLUT   *        
004600*    VIENEN EN FORMATO US (PUNTO DECIMAL, COMA DE MILES)         *        
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200*    CLASE USADA PARA VALIDAR DIGITOS UNO A UNO EN EL PARSEO              
005300*    DE CAMPOS DECIMALES DE TEXTO (VER PARSE-DECIMAL-TEXTO)               
005400     CLASS NUMERICO-VALIDO IS "0" THRU "9".                               
005500*****************************************************************         
005600*    ARCHIVOS DEL LOTE: DOS ENTRADAS (EXPORT DE REVOLUT),        *        
005700*    DOS SALIDAS (FORMATO NORMALIZADO GFACTOUT)                  *        
005800*****************************************************************         
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100*    EXPORT DE ACCIONES DE REVOLUT (UNA FILA POR OPERACION)               
006200     SELECT ACCSTKIN ASSIGN TO ACCSTKIN                                   
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS FS-STKIN.                                         
006500*    EXPORT DE CRIPTOMONEDAS DE REVOLUT                                   
006600     SELECT ACCCRYIN ASSIGN TO ACCCRYIN                                   
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS FS-CRYIN.                                         
006900*    SALIDA NORMALIZADA DE ACCIONES (FORMATO GFACTOUT)                    
007000     SELECT ACCSTKOT ASSIGN TO ACCSTKOT                                   
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS FS-STKOT.                                         
007300*    SALIDA NORMALIZADA DE CRIPTOMONEDAS (FORMATO GFACTOUT)               
007400     SELECT ACCCRYOT ASSIGN TO ACCCRYOT                                   
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS FS-CRYOT.                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*    LA FILA DE ENCABEZADO DEL EXPORT SE LEE Y SE DESCARTA                
008000*    (VER WKS-ES-PRIMERA-FILA); EL LARGO CUBRE EL RENGLON MAS             
008100*    ANCHO QUE ENTREGA REVOLUT                                            
008200 FD  ACCSTKIN                                                             
008300     LABEL RECORDS ARE STANDARD.                                          
008400 01  REG-ENTRADA-ACCIONES.                                                
008500     05  REG-ENTRADA-ACCIONES-TXT  PIC X(280).                            
008600     05  FILLER                  PIC X(20).                               
008700 FD  ACCCRYIN                                                             
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  REG-ENTRADA-CRIPTO.                                                  
009000     05  REG-ENTRADA-CRIPTO-TXT    PIC X(280).                            
009100     05  FILLER                  PIC X(20).                               
009200*    LA SALIDA ES UNA LINEA CSV DE ANCHO FIJO (VER GFACTOUT)              
009300 FD  ACCSTKOT                                                             
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  REG-SALIDA-ACCIONES.                                                 
009600     05  REG-SALIDA-ACCIONES-TXT   PIC X(126).                            
009700     05  FILLER                  PIC X(20).                               
009800 FD  ACCCRYOT                                                             
009900     LABEL RECORDS ARE STANDARD.                                          
010000 01  REG-SALIDA-CRIPTO.                                                   
010100     05  REG-SALIDA-CRIPTO-TXT     PIC X(126).                            
010200     05  FILLER                  PIC X(20).                               
010300 WORKING-STORAGE SECTION.                                                 
010400*****************************************************************         
010500*    AREA DE BANDERAS Y ESTADOS DE ARCHIVO                      *         
010600*****************************************************************         
010700 01  WKS-BANDERAS.                                                        
010800     05  WKS-FIN-ACCIONES          PIC X(01) VALUE "N".                   
010900         88  HAY-FIN-ACCIONES          VALUE "S".                         
011000     05  WKS-FIN-CRIPTO            PIC X(01) VALUE "N".                   
011100         88  HAY-FIN-CRIPTO            VALUE "S".                         
011200     05  WKS-ES-PRIMERA-FILA       PIC X(01) VALUE "S".                   
011300         88  ES-LA-PRIMERA-FILA        VALUE "S".                         
011400     05  WKS-OMITIR-FILA           PIC X(01) VALUE "N".                   
011500         88  SE-OMITE-LA-FILA          VALUE "S".                         
011600     05  FILLER                    PIC X(01).                             
011700*****************************************************************         
011800*    CODIGOS DE ESTADO POR ARCHIVO (00 = OK, 10 = FIN DE         *        
011900*    ARCHIVO); SE REVISAN DESPUES DE CADA OPEN/READ              *        
012000*****************************************************************         
012100 01  WKS-STATUS-ARCHIVOS.                                                 
012200     05  FS-STKIN                  PIC 9(02).                             
012300         88  FS-STKIN-OK               VALUE 00.                          
012400         88  FS-STKIN-EOF              VALUE 10.                          
012500     05  FS-CRYIN                  PIC 9(02).                             
012600         88  FS-CRYIN-OK               VALUE 00.                          
012700         88  FS-CRYIN-EOF              VALUE 10.                          
012800     05  FS-STKOT                  PIC 9(02).                             
012900         88  FS-STKOT-OK               VALUE 00.                          
013000     05  FS-CRYOT                  PIC 9(02).                             
013100         88  FS-CRYOT-OK               VALUE 00.                          
013200     05  FILLER                    PIC X(01).                             
013300*****************************************************************         
013400*    CONTADORES DE CONTROL (TODOS COMP)                         *         
013500*****************************************************************         
013600 01  WKS-CONTADORES.                                                      
013700     05  WKS-CONT-LEIDOS-ACC       PIC 9(07) COMP.                        
013800     05  WKS-CONT-ESCRIT-ACC       PIC 9(07) COMP.                        
013900     05  WKS-CONT-LEIDOS-CRI       PIC 9(07) COMP.                        
014000     05  WKS-CONT-ESCRIT-CRI       PIC 9(07) COMP.                        
014100     05  WKS-TOTAL-GENERAL         PIC 9(07) COMP.                        
014200     05  WKS-SUBIND-1              PIC 9(02) COMP.                        
014300     05  WKS-PUNTERO               PIC 9(03) COMP.                        
014400     05  WKS-LONGITUD              PIC 9(03) COMP.                        
014500     05  WKS-SUFIJO-LEN            PIC 9(02) COMP.                        
014600     05  FILLER                    PIC X(02).                             
014700*****************************************************************         
014800*    CAMPOS DE TRABAJO PARA PARTIR Y ARMAR TEXTO                *         
014900*****************************************************************         
015000 01  WKS-CAMPOS-DE-TRABAJO.                                               
015100     05  WKS-CUENTA-ACCIONES       PIC X(20)                              
015200                                    VALUE "Revolut Stocks".               
015300     05  WKS-CUENTA-CRIPTO         PIC X(20)                              
015400                                    VALUE "Revolut Crypto".               
015500     05  WKS-TEXTO-A-PARSEAR       PIC X(30).                             
015600     05  WKS-TEXTO-TEMP            PIC X(30).                             
015700     05  WKS-TIPO-MAYUSCULAS       PIC X(20).                             
015800     05  WKS-DIVISA-DETECTADA      PIC X(03).                             
015900     05  WKS-SUFIJO                PIC X(03).                             
016000     05  FILLER                    PIC X(01).                             
016100*****************************************************************         
016200*    ACUMULADORES USADOS POR PARSE-DECIMAL-TEXTO PARA PARTIR    *         
016300*    UN CAMPO DE TEXTO (CANTIDAD, PRECIO, COMISION) EN PARTE     *        
016400*    ENTERA Y PARTE DECIMAL DE 8 POSICIONES                      *        
016500*****************************************************************         
016600 01  WKS-VARIABLES-PARSE.                                                 
016700     05  WKS-UN-CARACTER           PIC X(01).                             
016800     05  WKS-UN-DIGITO REDEFINES WKS-UN-CARACTER                          
016900                                    PIC 9(01).                            
017000     05  WKS-ES-NEGATIVO           PIC X(01).                             
017100         88  VALOR-ES-NEGATIVO         VALUE "S".                         
017200     05  WKS-VIO-PUNTO             PIC X(01).                             
017300         88  YA-VIO-PUNTO              VALUE "S".                         
017400     05  WKS-CONT-DECIMALES        PIC 9(02) COMP.                        
017500     05  WKS-PARTE-ENTERA          PIC S9(09) COMP.                       
017600     05  WKS-PARTE-DECIMAL         PIC 9(08) COMP.                        
017700     05  FILLER                    PIC X(01).                             
017800*****************************************************************         
017900*    CAMPOS DE TRABAJO PARA VOLVER A ARMAR EL NUMERO EDITADO,    *        
018000*    RECORTANDO CEROS Y EL PUNTO SOBRANTES (VER REQ 07650)       *        
018100*****************************************************************         
018200 01  WKS-CAMPOS-EDICION.                                                  
018300     05  WKS-NUMERO-EDITADO        PIC Z(8)9.                             
018400     05  WKS-CONT-ESPACIOS         PIC 9(02) COMP.                        
018500     05  WKS-DECIMALES-TXT         PIC 9(08).                             
018600     05  WKS-DECIMALES-TXT-R REDEFINES WKS-DECIMALES-TXT.                 
018700         10  WKS-DECIMAL-POS       PIC 9(01) OCCURS 8 TIMES.              
018800     05  WKS-CAMPO-EDITADO         PIC X(18).                             
018900     05  FILLER                    PIC X(01).                             
019000*****************************************************************         
019100*    LA FECHA DE SALIDA SIEMPRE VA EN AAAA-MM-DD (ISO); LA       *        
019200*    REDEFINICION PERMITE ARMARLA CAMPO POR CAMPO                *        
019300*****************************************************************         
019400 01  WKS-CAMPOS-FECHA.                                                    
019500     05  WKS-FECHA-SALIDA          PIC X(10) VALUE SPACES.                
019600     05  WKS-FECHA-SALIDA-R REDEFINES WKS-FECHA-SALIDA.                   
019700         10  WKS-FS-AAAA           PIC 9(04).                             
019800         10  FILLER                PIC X(01).                             
019900         10  WKS-FS-MM             PIC 9(02).                             
020000         10  FILLER                PIC X(01).                             
020100         10  WKS-FS-DD             PIC 9(02).                             
020200     05  WKS-MES-TEXTO             PIC X(03).                             
020300     05  WKS-MES-NUMERO            PIC 9(02) COMP.                        
020400     05  WKS-FECHA-VALIDA          PIC X(01).                             
020500         88  FECHA-ES-VALIDA           VALUE "S".                         
020600*****************************************************************         
020700*    TABLA DE ABREVIATURAS DE MES EN INGLES, USADA PARA          *        
020800*    PARSEAR LA FECHA TEXTUAL DE CRIPTO (EJ. "JAN 5, 2024")      *        
020900*****************************************************************         
021000 01  TABLA-MESES-LIT.                                                     
021100     05  FILLER PIC X(36) VALUE                                           
021200         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDE".                           
021300     05  FILLER PIC X(02) VALUE "C ".                                     
021400 01  TM-REDEF REDEFINES TABLA-MESES-LIT.                                  
021500     05  TM-ABREV PIC X(03) OCCURS 12 TIMES.                              
021600     05  FILLER PIC X(02).                                                
021700*****************************************************************         
021800*    RENGLON DE SALIDA ARMADO CAMPO A CAMPO ANTES DE ESCRIBIRSE  *        
021900*    EN ACCSTKOT O ACCCRYOT (VER ARMA-LINEA-SALIDA)              *        
022000*****************************************************************         
022100 01  WKS-LINEA-SALIDA.                                                    
022200     05  WKS-LINEA-SALIDA-TXT      PIC X(126).                            
022300     05  FILLER                  PIC X(20).                               
022400     COPY GFACTOUT.                                                       
022500     COPY GFSTKIN.                                                        
022600     COPY GFCRYIN.                                                        
022700 LINKAGE SECTION.                                                         
022800*****************************************************************         
022900*    PARAMETRO OPCIONAL DE CORRIDA: NOMBRE DE CUENTA QUE         *        
023000*    SUSTITUYE LA CUENTA POR DEFECTO EN AMBOS LOTES              *        
023100*****************************************************************         
023200 01  LK-PARAMETROS-CORRIDA.                                               
023300     05  LK-CUENTA-OVERRIDE        PIC X(20).                             
023400     05  FILLER                    PIC X(10).                             
023500*****************************************************************         
023600*    PARRAFO PRINCIPAL: SECUENCIA FIJA DEL LOTE                 *         
023700*    1) ABRE ARCHIVOS Y ESCRIBE ENCABEZADOS DE SALIDA            *        
023800*    2) RECIBE EL PARAMETRO OPCIONAL DE CUENTA (REQ 08199)       *        
023900*    3) CONVIERTE ACCIONES, LUEGO CRIPTO                         *        
024000*    4) IMPRIME TOTALES Y CIERRA                                 *        
024100*****************************************************************         
024200 PROCEDURE DIVISION USING LK-PARAMETROS-CORRIDA.                          
024300 000-PRINCIPAL SECTION.                                                   
024400*    APERTURA DE LOS 4 ARCHIVOS Y ENCABEZADOS DE SALIDA                   
024500     PERFORM ABRIR-ARCHIVOS.                                              
024600*    SUSTITUYE LA CUENTA POR DEFECTO SI VINO PARAMETRO DE CORRIDA         
024700     PERFORM RECIBE-PARAMETRO-CUENTA.                                     
024800     PERFORM IMPRIME-BANNER.                                              
024900*    UN LOTE POR TIPO DE ACTIVO, CADA UNO CON SU PROPIO CONTADOR          
025000     PERFORM PROCESAR-ARCHIVO-ACCIONES.                                   
025100     PERFORM PROCESAR-ARCHIVO-CRIPTO.                                     
025200     PERFORM IMPRIME-TOTALES.                                             
025300     PERFORM CERRAR-ARCHIVOS.                                             
025400     STOP RUN.                                                            
025500 000-PRINCIPAL-E.                                                         
025600     EXIT.                                                                
025700*****************************************************************         
025800*    REQ 08199: UN PARAMETRO DE CORRIDA OPCIONAL PERMITE         *        
025900*    CORRER EL LOTE CON OTRA CUENTA SIN RECOMPILAR EL PROGRAMA;  *        
026000*    SI VIENE EN BLANCO SE USA LA CUENTA POR DEFECTO DE CADA     *        
026100*    LOTE (REVOLUT STOCKS / REVOLUT CRYPTO)                      *        
026200*****************************************************************         
026300 RECIBE-PARAMETRO-CUENTA.                                                 
026400     IF LK-CUENTA-OVERRIDE NOT = SPACES                                   
026500         MOVE LK-CUENTA-OVERRIDE TO WKS-CUENTA-ACCIONES                   
026600         MOVE LK-CUENTA-OVERRIDE TO WKS-CUENTA-CRIPTO                     
026700     END-IF.                                                              
026800*****************************************************************         
026900*    APERTURA DE ARCHIVOS Y ENCABEZADOS DE SALIDA               *         
027000*****************************************************************         
027100 ABRIR-ARCHIVOS SECTION.                                                  
027200*    ENTRADAS EN MODO LECTURA, SALIDAS EN MODO ESCRITURA                  
027300     OPEN INPUT  ACCSTKIN.                                                
027400     OPEN INPUT  ACCCRYIN.                                                
027500     OPEN OUTPUT ACCSTKOT.                                                
027600     OPEN OUTPUT ACCCRYOT.                                                
027700*    LA PRIMERA LINEA DE CADA SALIDA ES EL ENCABEZADO CSV                 
027800*    (NOMBRES DE COLUMNA), TOMADO DE LA COPY GFACTOUT                     
027900     MOVE GFACT-ENCABEZADO-SALIDA TO REG-SALIDA-ACCIONES.                 
028000     WRITE REG-SALIDA-ACCIONES.                                           
028100     MOVE GFACT-ENCABEZADO-SALIDA TO REG-SALIDA-CRIPTO.                   
028200     WRITE REG-SALIDA-CRIPTO.                                             
028300 ABRIR-ARCHIVOS-E.                                                        
028400     EXIT.                                                                
028500*****************************************************************         
028600*    ROTULO DE CONSOLA AL INICIO DE LA CORRIDA (REQ 04821)      *         
028700*****************************************************************         
028800 IMPRIME-BANNER SECTION.                                                  
028900     DISPLAY "Ghostfolio Converter".                                      
029000     DISPLAY "========================================".                  
029100     DISPLAY "Input:  ACCSTKIN / ACCCRYIN".                               
029200     DISPLAY "Output: ACCSTKOT / ACCCRYOT".                               
029300     DISPLAY "========================================".                  
029400 IMPRIME-BANNER-E.                                                        
029500     EXIT.                                                                
029600*****************************************************************         
029700*    PROCESO DEL ARCHIVO DE ACCIONES                            *         
029800*****************************************************************         
029900*****************************************************************         
030000*    LOTE DE ACCIONES: LEE ACCSTKIN LINEA POR LINEA Y ESCRIBE    *        
030100*    UNA FILA GHOSTFOLIO POR CADA ACTIVIDAD QUE NO SE OMITE      *        
030200*****************************************************************         
030300 PROCESAR-ARCHIVO-ACCIONES SECTION.                                       
030400     DISPLAY "Processing (stocks): ACCSTKIN".                             
030500     MOVE "S" TO WKS-ES-PRIMERA-FILA.                                     
030600     PERFORM LEER-REGISTRO-ACCIONES THRU LEER-REGISTRO-ACCIONES-E.        
030700     PERFORM TRANSFORMAR-Y-ESCRIBIR-ACC                                   
030800         UNTIL HAY-FIN-ACCIONES.                                          
030900     DISPLAY "  -> ACCSTKOT (" WKS-CONT-ESCRIT-ACC                        
031000             " activities)".                                              
031100     ADD WKS-CONT-ESCRIT-ACC TO WKS-TOTAL-GENERAL.                        
031200 PROCESAR-ARCHIVO-ACCIONES-E.                                             
031300     EXIT.                                                                
031400*    LA PRIMERA FILA ES EL ENCABEZADO DEL ARCHIVO DE REVOLUT,             
031500*    NO ES UNA ACTIVIDAD; SE DESCARTA SIN TRANSFORMAR                     
031600 TRANSFORMAR-Y-ESCRIBIR-ACC.                                              
031700     MOVE "N" TO WKS-OMITIR-FILA.                                         
031800     IF NOT ES-LA-PRIMERA-FILA                                            
031900         PERFORM TRANSFORMAR-FILA-ACCIONES                                
032000         IF NOT SE-OMITE-LA-FILA                                          
032100             PERFORM ESCRIBIR-ACTIVIDAD-ACC                               
032200         END-IF                                                           
032300     ELSE                                                                 
032400         MOVE "N" TO WKS-ES-PRIMERA-FILA                                  
032500     END-IF.                                                              
032600     PERFORM LEER-REGISTRO-ACCIONES THRU LEER-REGISTRO-ACCIONES-E.        
032700*    AL LLEGAR A FIN DE ARCHIVO SE BRINCA DIRECTO A LA SALIDA             
032800*    DEL PARRAFO (GO TO), SIN PARTIR UNA FILA QUE YA NO EXISTE            
032900 LEER-REGISTRO-ACCIONES.                                                  
033000     READ ACCSTKIN                                                        
033100         AT END                                                           
033200             MOVE "S" TO WKS-FIN-ACCIONES                                 
033300             GO TO LEER-REGISTRO-ACCIONES-E                               
033400     END-READ.                                                            
033500     ADD 1 TO WKS-CONT-LEIDOS-ACC.                                        
033600     PERFORM PARTIR-FILA-ACCIONES.                                        
033700 LEER-REGISTRO-ACCIONES-E.                                                
033800     EXIT.                                                                
033900*    EL CSV DE REVOLUT TRAE 7 COLUMNAS; SI LA DIVISA VIENE                
034000*    EN BLANCO SE ASUME DOLARES (REQ 08033)                               
034100 PARTIR-FILA-ACCIONES.                                                    
034200     UNSTRING REG-ENTRADA-ACCIONES DELIMITED BY ","                       
034300         INTO GFSTK-FECHA-TXT   GFSTK-TICKER                              
034400              GFSTK-TIPO-TXT    GFSTK-CANTIDAD-TXT                        
034500              GFSTK-PRECIO-TXT  GFSTK-MONTO-TOTAL-TXT                     
034600              GFSTK-DIVISA                                                
034700     END-UNSTRING.                                                        
034800     IF GFSTK-DIVISA = SPACES                                             
034900         MOVE "USD" TO GFSTK-DIVISA                                       
035000     END-IF.                                                              
035100*****************************************************************         
035200*    TRANSFORMACION DE UNA FILA DE ACCIONES                     *         
035300*****************************************************************         
035400 TRANSFORMAR-FILA-ACCIONES SECTION.                                       
035500     MOVE GFSTK-TIPO-TXT TO WKS-TIPO-MAYUSCULAS.                          
035600*    SE PASA EL TIPO A MAYUSCULAS PARA QUE LA COMPARACION NO              
035700*    DEPENDA DE COMO REVOLUT CAPITALICE EL TEXTO                          
035800     INSPECT WKS-TIPO-MAYUSCULAS CONVERTING                               
035900         "abcdefghijklmnopqrstuvwxyz"                                     
036000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
036100     IF GFSTK-TICKER = SPACES                                             
036200         MOVE "S" TO WKS-OMITIR-FILA                                      
036300     END-IF.                                                              
036400*    ESTOS 4 TIPOS DE MOVIMIENTO NO SON COMPRA NI VENTA DE UN             
036500*    INSTRUMENTO Y GHOSTFOLIO NO LOS RECONOCE, SE DESCARTAN               
036600     IF NOT SE-OMITE-LA-FILA                                              
036700         IF WKS-TIPO-MAYUSCULAS = "CASH TOP-UP" OR                        
036800            WKS-TIPO-MAYUSCULAS = "CASH WITHDRAWAL" OR                    
036900            WKS-TIPO-MAYUSCULAS = "CUSTODY FEE" OR                        
037000            WKS-TIPO-MAYUSCULAS = "STOCK SPLIT"                           
037100             MOVE "S" TO WKS-OMITIR-FILA                                  
037200         END-IF                                                           
037300     END-IF.                                                              
037400     IF NOT SE-OMITE-LA-FILA                                              
037500         PERFORM CLASIFICA-TIPO-ACCIONES                                  
037600     END-IF.                                                              
037700*    SI LA FILA SOBREVIVIO LA CLASIFICACION SE ARMAN LOS DEMAS            
037800*    CAMPOS DE LA ACTIVIDAD GHOSTFOLIO (SIMBOLO, FECHA, MONTOS)           
037900*    NOTA: EL CAMPO ACCOUNT SE DEJA FIJO AQUI PORQUE ESTE LOTE            
038000*    ES EL ORIGINAL DE REVOLUT (NO EL MOTOR CONFIGURABLE DE               
038100*    GFCNVDY); ESA ES LA UNICA DIFERENCIA ENTRE AMBOS PROGRAMAS           
038200     IF NOT SE-OMITE-LA-FILA                                              
038300         PERFORM MAPEA-SIMBOLO-ACCIONES                                   
038400         PERFORM NORMALIZA-FECHA-ACCIONES                                 
038500         MOVE GFSTK-CANTIDAD-TXT TO WKS-TEXTO-A-PARSEAR                   
038600         PERFORM PARSE-DECIMAL-TEXTO                                      
038700         PERFORM EDITA-NUMERO-SALIDA                                      
038800         MOVE WKS-CAMPO-EDITADO TO GFACT-CANTIDAD-TXT                     
038900         MOVE GFSTK-PRECIO-TXT TO WKS-TEXTO-A-PARSEAR                     
039000         PERFORM QUITA-PREFIJO-DIVISA-ACC                                 
039100         PERFORM PARSE-DECIMAL-TEXTO                                      
039200         PERFORM EDITA-NUMERO-SALIDA                                      
039300         MOVE WKS-CAMPO-EDITADO TO GFACT-PRECIO-UNIT-TXT                  
039400*        REVOLUT NO REPORTA COMISION EN EL ARCHIVO DE ACCIONES            
039500         MOVE "0" TO GFACT-COMISION-TXT                                   
039600         MOVE GFSTK-DIVISA TO GFACT-DIVISA                                
039700*        CUENTA O PARAMETRO DE CORRIDA (REQ 08199)                        
039800         MOVE WKS-CUENTA-ACCIONES TO GFACT-CUENTA                         
039900         MOVE SPACES TO GFACT-FUENTE-DATOS                                
040000     END-IF.                                                              
040100 TRANSFORMAR-FILA-ACCIONES-E.                                             
040200     EXIT.                                                                
040300*****************************************************************         
040400*    CLASIFICACION DEL TIPO DE MOVIMIENTO DE ACCIONES A LOS      *        
040500*    TIPOS QUE GHOSTFOLIO RECONOCE (BUY / SELL / DIVIDEND);      *        
040600*    SE ACEPTAN VARIAS REDACCIONES DEL MISMO MOVIMIENTO Y        *        
040700*    CUALQUIER OTRA SE DESCARTA POR NO RECONOCIDA                *        
040800*****************************************************************         
040900 CLASIFICA-TIPO-ACCIONES.                                                 
041000*    LAS DOS PRIMERAS COMPARACIONES CUBREN LA REDACCION EXACTA            
041100*    QUE REVOLUT USA EN LA MAYORIA DE LOS REPORTES (MERCADO O             
041200*    LIMITE); "DIVIDEND" ES TEXTO EXACTO, NO TIENE VARIANTES              
041300     IF WKS-TIPO-MAYUSCULAS = "BUY - MARKET" OR                           
041400        WKS-TIPO-MAYUSCULAS = "BUY - LIMIT"                               
041500         MOVE "BUY     " TO GFACT-TIPO                                    
041600     ELSE                                                                 
041700     IF WKS-TIPO-MAYUSCULAS = "SELL - MARKET" OR                          
041800        WKS-TIPO-MAYUSCULAS = "SELL - LIMIT"                              
041900         MOVE "SELL    " TO GFACT-TIPO                                    
042000     ELSE                                                                 
042100     IF WKS-TIPO-MAYUSCULAS = "DIVIDEND"                                  
042200         MOVE "DIVIDEND" TO GFACT-TIPO                                    
042300     ELSE                                                                 
042400*    ESTAS DOS ULTIMAS COMPARACIONES SON UNA RED DE SEGURIDAD             
042500*    POR SI REVOLUT CAMBIA LA REDACCION EXACTA EN UNA VERSION             
042600*    NUEVA DE SU EXPORTADOR; CUALQUIER OTRO TEXTO SE DESCARTA             
042700     IF WKS-TIPO-MAYUSCULAS(1:3) = "BUY"                                  
042800         MOVE "BUY     " TO GFACT-TIPO                                    
042900     ELSE                                                                 
043000     IF WKS-TIPO-MAYUSCULAS(1:4) = "SELL"                                 
043100         MOVE "SELL    " TO GFACT-TIPO                                    
043200     ELSE                                                                 
043300         MOVE "S" TO WKS-OMITIR-FILA                                      
043400     END-IF END-IF END-IF END-IF END-IF.                                  
043500*****************************************************************         
043600*    MAPEO DE SIMBOLO: EL TICKER INTERNO DE REVOLUT NO SIEMPRE   *        
043700*    COINCIDE CON EL SIMBOLO DE YAHOO FINANCE QUE USA GHOSTFOLIO *        
043800*****************************************************************         
043900 MAPEA-SIMBOLO-ACCIONES.                                                  
044000     MOVE GFSTK-TICKER TO GFACT-SIMBOLO.                                  
044100*    CASO ESPECIAL: EL ISIN INTERNO 4P41 DE REVOLUT CORRESPONDE           
044200*    A PORSCHE AG (P911.DE EN LA BOLSA DE FRANKFURT), REQ 07902           
044300     IF GFSTK-TICKER(1:4) = "4P41"                                        
044400         MOVE "P911.DE     " TO GFACT-SIMBOLO                             
044500     ELSE                                                                 
044600*    LOS SIMBOLOS EN DOLARES YA COINCIDEN CON YAHOO SIN CAMBIO            
044700     IF GFSTK-DIVISA = "USD"                                              
044800         CONTINUE                                                         
044900     ELSE                                                                 
045000     IF GFSTK-DIVISA = "EUR"                                              
045100         PERFORM AGREGA-SUFIJO-DE-ACCIONES                                
045200     ELSE                                                                 
045300*    GBX (PENIQUES) SE OPERA EN LA MISMA BOLSA QUE GBP (LIBRAS)           
045400     IF GFSTK-DIVISA = "GBP" OR GFSTK-DIVISA = "GBX"                      
045500         PERFORM AGREGA-SUFIJO-DE-ACCIONES                                
045600     END-IF END-IF END-IF END-IF.                                         
045700*****************************************************************         
045800*    YAHOO FINANCE IDENTIFICA LAS BOLSAS EXTRANJERAS CON UN     *         
045900*    SUFIJO EN EL SIMBOLO (.DE FRANKFURT, .L LONDRES); SE       *         
046000*    AGREGA SOLO SI EL SIMBOLO NO LO TRAE YA                     *        
046100*****************************************************************         
046200 AGREGA-SUFIJO-DE-ACCIONES.                                               
046300     MOVE GFACT-SIMBOLO TO WKS-TEXTO-A-PARSEAR.                           
046400     PERFORM CALCULA-LONGITUD.                                            
046500     IF GFSTK-DIVISA = "EUR"                                              
046600         MOVE ".DE" TO WKS-SUFIJO                                         
046700         MOVE 3 TO WKS-SUFIJO-LEN                                         
046800     ELSE                                                                 
046900         MOVE ".L " TO WKS-SUFIJO                                         
047000         MOVE 2 TO WKS-SUFIJO-LEN                                         
047100     END-IF.                                                              
047200*    SI LOS ULTIMOS CARACTERES YA SON EL SUFIJO NO SE DUPLICA             
047300     IF WKS-LONGITUD > WKS-SUFIJO-LEN AND                                 
047400        WKS-TEXTO-A-PARSEAR(WKS-LONGITUD - WKS-SUFIJO-LEN                 
047500            + 1:WKS-SUFIJO-LEN) = WKS-SUFIJO(1:WKS-SUFIJO-LEN)            
047600         CONTINUE                                                         
047700     ELSE                                                                 
047800         STRING WKS-TEXTO-A-PARSEAR(1:WKS-LONGITUD)                       
047900                    DELIMITED SIZE                                        
048000                WKS-SUFIJO(1:WKS-SUFIJO-LEN) DELIMITED SIZE               
048100             INTO GFACT-SIMBOLO                                           
048200     END-IF.                                                              
048300*****************************************************************         
048400*    NORMALIZACION DE FECHA - ACCIONES                          *         
048500*****************************************************************         
048600*    SE ACEPTAN DOS FORMATOS DE FECHA DE REVOLUT: AAAA-MM-DD              
048700*    (YA VIENE ISO) Y DD/MM/AAAA; SI NINGUNO CALZA SE DEJAN LOS           
048800*    PRIMEROS 10 CARACTERES TAL COMO VINIERON (REQ 07902)                 
048900 NORMALIZA-FECHA-ACCIONES.                                                
049000     MOVE SPACES TO WKS-FECHA-SALIDA.                                     
049100     MOVE "N" TO WKS-FECHA-VALIDA.                                        
049200     IF GFSTK-FECHA-TXT(5:1) = "-" AND                                    
049300        GFSTK-FECHA-TXT(8:1) = "-"                                        
049400         MOVE GFSTK-FECHA-TXT(1:4)  TO WKS-FS-AAAA                        
049500         MOVE GFSTK-FECHA-TXT(6:2)  TO WKS-FS-MM                          
049600         MOVE GFSTK-FECHA-TXT(9:2)  TO WKS-FS-DD                          
049700         MOVE "S" TO WKS-FECHA-VALIDA                                     
049800     ELSE                                                                 
049900     IF GFSTK-FECHA-TXT(3:1) = "/" AND                                    
050000        GFSTK-FECHA-TXT(6:1) = "/"                                        
050100         MOVE GFSTK-FECHA-TXT(7:4)  TO WKS-FS-AAAA                        
050200         MOVE GFSTK-FECHA-TXT(4:2)  TO WKS-FS-MM                          
050300         MOVE GFSTK-FECHA-TXT(1:2)  TO WKS-FS-DD                          
050400         MOVE "S" TO WKS-FECHA-VALIDA                                     
050500     END-IF END-IF.                                                       
050600     IF FECHA-ES-VALIDA                                                   
050700         MOVE WKS-FECHA-SALIDA TO GFACT-FECHA                             
050800     ELSE                                                                 
050900         MOVE GFSTK-FECHA-TXT(1:10) TO GFACT-FECHA                        
051000     END-IF.                                                              
051100*    EL PRECIO DE REVOLUT PUEDE VENIR CON PREFIJO DE DIVISA               
051200*    (EJ. "USD 123.45"); SE QUITA ANTES DE PARSEAR EL NUMERO              
051300 QUITA-PREFIJO-DIVISA-ACC.                                                
051400     IF WKS-TEXTO-A-PARSEAR(1:4) = "USD " OR                              
051500        WKS-TEXTO-A-PARSEAR(1:4) = "EUR " OR                              
051600        WKS-TEXTO-A-PARSEAR(1:4) = "GBP "                                 
051700         MOVE WKS-TEXTO-A-PARSEAR(5:26) TO WKS-TEXTO-TEMP                 
051800         MOVE SPACES TO WKS-TEXTO-A-PARSEAR                               
051900         MOVE WKS-TEXTO-TEMP TO WKS-TEXTO-A-PARSEAR                       
052000     END-IF.                                                              
052100*****************************************************************         
052200*    PROCESO DEL ARCHIVO DE CRIPTOMONEDAS                       *         
052300*****************************************************************         
052400*****************************************************************         
052500*    LOTE DE CRIPTOMONEDA: MISMA MECANICA QUE EL LOTE DE        *         
052600*    ACCIONES PERO SOBRE ACCCRYIN, CON SU PROPIO CONTADOR       *         
052700*****************************************************************         
052800 PROCESAR-ARCHIVO-CRIPTO SECTION.                                         
052900     DISPLAY "Processing (crypto): ACCCRYIN".                             
053000     MOVE "S" TO WKS-ES-PRIMERA-FILA.                                     
053100     PERFORM LEER-REGISTRO-CRIPTO THRU LEER-REGISTRO-CRIPTO-E.            
053200     PERFORM TRANSFORMAR-Y-ESCRIBIR-CRI                                   
053300         UNTIL HAY-FIN-CRIPTO.                                            
053400     DISPLAY "  -> ACCCRYOT (" WKS-CONT-ESCRIT-CRI                        
053500             " activities)".                                              
053600     ADD WKS-CONT-ESCRIT-CRI TO WKS-TOTAL-GENERAL.                        
053700 PROCESAR-ARCHIVO-CRIPTO-E.                                               
053800     EXIT.                                                                
053900*    IGUAL QUE EN ACCIONES, LA PRIMERA FILA ES ENCABEZADO                 
054000 TRANSFORMAR-Y-ESCRIBIR-CRI.                                              
054100     MOVE "N" TO WKS-OMITIR-FILA.                                         
054200     IF NOT ES-LA-PRIMERA-FILA                                            
054300         PERFORM TRANSFORMAR-FILA-CRIPTO                                  
054400         IF NOT SE-OMITE-LA-FILA                                          
054500             PERFORM ESCRIBIR-ACTIVIDAD-CRI                               
054600         END-IF                                                           
054700     ELSE                                                                 
054800         MOVE "N" TO WKS-ES-PRIMERA-FILA                                  
054900     END-IF.                                                              
055000     PERFORM LEER-REGISTRO-CRIPTO THRU LEER-REGISTRO-CRIPTO-E.            
055100*    AL FIN DE ARCHIVO SE BRINCA A LA SALIDA DEL PARRAFO                  
055200 LEER-REGISTRO-CRIPTO.                                                    
055300     READ ACCCRYIN                                                        
055400         AT END                                                           
055500             MOVE "S" TO WKS-FIN-CRIPTO                                   
055600             GO TO LEER-REGISTRO-CRIPTO-E                                 
055700     END-READ.                                                            
055800     ADD 1 TO WKS-CONT-LEIDOS-CRI.                                        
055900     PERFORM PARTIR-FILA-CRIPTO.                                          
056000 LEER-REGISTRO-CRIPTO-E.                                                  
056100     EXIT.                                                                
056200*    EL CSV DE CRIPTO TIENE UNA COLUMNA DE FECHA CON COMAS                
056300*    ADENTRO (EJ. "JAN 5, 2024, 10:00 AM"), POR ESO SE USA                
056400*    UNSTRING CON POINTER: LO QUE QUEDA DESPUES DE LA SEXTA               
056500*    COLUMNA ES LA FECHA COMPLETA, TAL CUAL                               
056600 PARTIR-FILA-CRIPTO.                                                      
056700     MOVE 1 TO WKS-PUNTERO.                                               
056800     UNSTRING REG-ENTRADA-CRIPTO DELIMITED BY ","                         
056900         INTO GFCRY-SIMBOLO       GFCRY-TIPO-TXT                          
057000              GFCRY-CANTIDAD-TXT  GFCRY-PRECIO-TXT                        
057100              GFCRY-VALOR-TXT     GFCRY-COMISION-TXT                      
057200         WITH POINTER WKS-PUNTERO                                         
057300     END-UNSTRING.                                                        
057400     MOVE REG-ENTRADA-CRIPTO(WKS-PUNTERO:26)                              
057500         TO GFCRY-FECHA-TXT.                                              
057600*****************************************************************         
057700*    TRANSFORMACION DE UNA FILA DE CRIPTOMONEDA                 *         
057800*****************************************************************         
057900*****************************************************************         
058000*    TRANSFORMACION DE UNA FILA DE CRIPTOMONEDA A ACTIVIDAD     *         
058100*    GHOSTFOLIO; ANALOGA A TRANSFORMAR-FILA-ACCIONES PERO CON   *         
058200*    SUS PROPIAS REGLAS DE SIMBOLO, DIVISA Y FECHA              *         
058300*****************************************************************         
058400 TRANSFORMAR-FILA-CRIPTO SECTION.                                         
058500     MOVE GFCRY-TIPO-TXT TO WKS-TIPO-MAYUSCULAS.                          
058600     INSPECT WKS-TIPO-MAYUSCULAS CONVERTING                               
058700         "abcdefghijklmnopqrstuvwxyz"                                     
058800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
058900     IF GFCRY-SIMBOLO = SPACES                                            
059000         MOVE "S" TO WKS-OMITIR-FILA                                      
059100     END-IF.                                                              
059200     IF NOT SE-OMITE-LA-FILA                                              
059300         PERFORM CLASIFICA-TIPO-CRIPTO                                    
059400     END-IF.                                                              
059500     IF NOT SE-OMITE-LA-FILA                                              
059600         PERFORM MAPEA-SIMBOLO-CRIPTO                                     
059700         PERFORM DETECTA-DIVISA-CRIPTO                                    
059800         PERFORM NORMALIZA-FECHA-CRIPTO                                   
059900         MOVE GFCRY-CANTIDAD-TXT TO WKS-TEXTO-A-PARSEAR                   
060000         PERFORM PARSE-DECIMAL-TEXTO                                      
060100         PERFORM EDITA-NUMERO-SALIDA                                      
060200         MOVE WKS-CAMPO-EDITADO TO GFACT-CANTIDAD-TXT                     
060300         MOVE GFCRY-PRECIO-TXT TO WKS-TEXTO-A-PARSEAR                     
060400         PERFORM QUITA-SIGNO-DIVISA-CRI                                   
060500         PERFORM PARSE-DECIMAL-TEXTO                                      
060600         PERFORM EDITA-NUMERO-SALIDA                                      
060700         MOVE WKS-CAMPO-EDITADO TO GFACT-PRECIO-UNIT-TXT                  
060800         MOVE GFCRY-COMISION-TXT TO WKS-TEXTO-A-PARSEAR                   
060900         PERFORM QUITA-SIGNO-DIVISA-CRI                                   
061000         PERFORM PARSE-DECIMAL-TEXTO                                      
061100         PERFORM EDITA-NUMERO-SALIDA                                      
061200         MOVE WKS-CAMPO-EDITADO TO GFACT-COMISION-TXT                     
061300         MOVE WKS-DIVISA-DETECTADA TO GFACT-DIVISA                        
061400*        CUENTA O PARAMETRO DE CORRIDA (REQ 08199)                        
061500         MOVE WKS-CUENTA-CRIPTO TO GFACT-CUENTA                           
061600*        LA COTIZACION DE CRIPTO EN GHOSTFOLIO SIEMPRE VIENE DE           
061700*        YAHOO FINANCE, POR ESO ES CONSTANTE (NO DE UNA TABLA)            
061800         MOVE "YAHOO" TO GFACT-FUENTE-DATOS                               
061900     END-IF.                                                              
062000 TRANSFORMAR-FILA-CRIPTO-E.                                               
062100     EXIT.                                                                
062200*****************************************************************         
062300*    CLASIFICACION DE CRIPTO: SE DESCARTAN TRANSFERENCIAS       *         
062400*    (PAYMENT/STAKE/UNSTAKE/SEND/RECEIVE) QUE NO SON COMPRA NI  *         
062500*    VENTA; LO DEMAS SE CLASIFICA POR PREFIJO DE TEXTO          *         
062600*****************************************************************         
062700 CLASIFICA-TIPO-CRIPTO.                                                   
062800*    ESTOS CINCO PREFIJOS SON MOVIMIENTOS DE BILLETERA (DEPOSITO,         
062900*    RETIRO, STAKING) QUE NO REPRESENTAN COMPRA O VENTA DE UN             
063000*    ACTIVO Y GHOSTFOLIO NO TIENE UN TIPO EQUIVALENTE PARA ELLOS          
063100     IF WKS-TIPO-MAYUSCULAS(1:7) = "PAYMENT" OR                           
063200        WKS-TIPO-MAYUSCULAS(1:5) = "STAKE" OR                             
063300        WKS-TIPO-MAYUSCULAS(1:7) = "UNSTAKE" OR                           
063400        WKS-TIPO-MAYUSCULAS(1:4) = "SEND" OR                              
063500        WKS-TIPO-MAYUSCULAS(1:7) = "RECEIVE"                              
063600         MOVE "S" TO WKS-OMITIR-FILA                                      
063700     ELSE                                                                 
063800     IF WKS-TIPO-MAYUSCULAS(1:3) = "BUY"                                  
063900         MOVE "BUY     " TO GFACT-TIPO                                    
064000     ELSE                                                                 
064100     IF WKS-TIPO-MAYUSCULAS(1:4) = "SELL"                                 
064200         MOVE "SELL    " TO GFACT-TIPO                                    
064300     ELSE                                                                 
064400         MOVE "S" TO WKS-OMITIR-FILA                                      
064500     END-IF END-IF END-IF.                                                
064600*    A DIFERENCIA DE ACCIONES, LA MONEDA DE COTIZACION DE                 
064700*    CRIPTO EN YAHOO SIEMPRE ES USD, POR ESO EL SUFIJO ES FIJO            
064800 MAPEA-SIMBOLO-CRIPTO.                                                    
064900     MOVE GFCRY-SIMBOLO TO WKS-TEXTO-A-PARSEAR.                           
065000     INSPECT WKS-TEXTO-A-PARSEAR CONVERTING                               
065100         "abcdefghijklmnopqrstuvwxyz"                                     
065200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
065300     PERFORM CALCULA-LONGITUD.                                            
065400     STRING WKS-TEXTO-A-PARSEAR(1:WKS-LONGITUD)                           
065500                DELIMITED SIZE                                            
065600            "-USD" DELIMITED SIZE                                         
065700         INTO GFACT-SIMBOLO.                                              
065800*    LA DIVISA DE CRIPTO NO VIENE EN UNA COLUMNA APARTE, SE               
065900*    INFIERE DEL SIGNO MONETARIO QUE ANTECEDE EL PRECIO                   
066000 DETECTA-DIVISA-CRIPTO.                                                   
066100     MOVE GFCRY-PRECIO-TXT TO WKS-TEXTO-A-PARSEAR.                        
066200     IF WKS-TEXTO-A-PARSEAR = SPACES                                      
066300         MOVE GFCRY-VALOR-TXT TO WKS-TEXTO-A-PARSEAR                      
066400     END-IF.                                                              
066500*    REVOLUT CRIPTO SOLO OPERA EN ESTAS TRES DIVISAS; SI NO ES            
066600*    DOLAR NI LIBRA SE ASUME EURO POR DEFECTO                             
066700     IF WKS-TEXTO-A-PARSEAR(1:1) = "$"                                    
066800         MOVE "USD" TO WKS-DIVISA-DETECTADA                               
066900     ELSE                                                                 
067000     IF WKS-TEXTO-A-PARSEAR(1:1) = "£"                                    
067100         MOVE "GBP" TO WKS-DIVISA-DETECTADA                               
067200     ELSE                                                                 
067300         MOVE "EUR" TO WKS-DIVISA-DETECTADA                               
067400     END-IF END-IF.                                                       
067500*    SE QUITA EL SIGNO MONETARIO ANTES DE PARSEAR EL NUMERO,              
067600*    IGUAL QUE QUITA-PREFIJO-DIVISA-ACC PERO PARA UN SOLO BYTE            
067700 QUITA-SIGNO-DIVISA-CRI.                                                  
067800     IF WKS-TEXTO-A-PARSEAR(1:1) = "$" OR                                 
067900        WKS-TEXTO-A-PARSEAR(1:1) = "£" OR                                 
068000        WKS-TEXTO-A-PARSEAR(1:1) NOT NUMERIC AND                          
068100        WKS-TEXTO-A-PARSEAR(1:1) NOT = "-" AND                            
068200        WKS-TEXTO-A-PARSEAR(1:1) NOT = SPACE                              
068300         MOVE WKS-TEXTO-A-PARSEAR(2:29) TO WKS-TEXTO-TEMP                 
068400         MOVE SPACES TO WKS-TEXTO-A-PARSEAR                               
068500         MOVE WKS-TEXTO-TEMP TO WKS-TEXTO-A-PARSEAR                       
068600     END-IF.                                                              
068700*****************************************************************         
068800*    NORMALIZACION DE FECHA - CRIPTOMONEDA                      *         
068900*****************************************************************         
069000*    LA FECHA DE CRIPTO PUEDE VENIR EN ISO (AAAA-MM-DD) O EN              
069100*    TEXTO LARGO EN INGLES (EJ. "JAN 5, 2024"); ESTE SEGUNDO              
069200*    FORMATO SE DELEGA A PARSEA-FECHA-TEXTUAL-CRIPTO                      
069300 NORMALIZA-FECHA-CRIPTO.                                                  
069400     MOVE SPACES TO WKS-FECHA-SALIDA.                                     
069500     MOVE "N" TO WKS-FECHA-VALIDA.                                        
069600     IF GFCRY-FECHA-TXT(5:1) = "-" AND                                    
069700        GFCRY-FECHA-TXT(8:1) = "-"                                        
069800         MOVE GFCRY-FECHA-TXT(1:4)  TO WKS-FS-AAAA                        
069900         MOVE GFCRY-FECHA-TXT(6:2)  TO WKS-FS-MM                          
070000         MOVE GFCRY-FECHA-TXT(9:2)  TO WKS-FS-DD                          
070100         MOVE "S" TO WKS-FECHA-VALIDA                                     
070200     ELSE                                                                 
070300         PERFORM PARSEA-FECHA-TEXTUAL-CRIPTO                              
070400     END-IF.                                                              
070500     IF FECHA-ES-VALIDA                                                   
070600         MOVE WKS-FECHA-SALIDA TO GFACT-FECHA                             
070700     ELSE                                                                 
070800         MOVE GFCRY-FECHA-TXT(1:10) TO GFACT-FECHA                        
070900     END-IF.                                                              
071000*    FORMATO "MES DIA, AAAA" (3 LETRAS DE MES); SE BUSCA EL               
071100*    MES EN LA TABLA DE ABREVIATURAS TM-ABREV                             
071200 PARSEA-FECHA-TEXTUAL-CRIPTO.                                             
071300     IF GFCRY-FECHA-TXT(4:1) = " " OR                                     
071400        GFCRY-FECHA-TXT(4:1) = ","                                        
071500         MOVE GFCRY-FECHA-TXT(1:3) TO WKS-MES-TEXTO                       
071600         PERFORM BUSCA-MES                                                
071700         IF WKS-MES-NUMERO > 0                                            
071800             MOVE WKS-MES-NUMERO TO WKS-FS-MM                             
071900             MOVE GFCRY-FECHA-TXT(5:2) TO WKS-FS-DD                       
072000             MOVE GFCRY-FECHA-TXT(9:4) TO WKS-FS-AAAA                     
072100             MOVE "S" TO WKS-FECHA-VALIDA                                 
072200         END-IF                                                           
072300     END-IF.                                                              
072400*    BUSQUEDA SECUENCIAL EN LA TABLA DE 12 ABREVIATURAS DE MES;           
072500*    NO SE DETIENE AL ENCONTRAR PORQUE EL VOLUMEN ES MINIMO Y             
072600*    ASI SE EVITA UN GO TO ADICIONAL                                      
072700 BUSCA-MES.                                                               
072800     MOVE 0 TO WKS-MES-NUMERO.                                            
072900     MOVE 1 TO WKS-SUBIND-1.                                              
073000     PERFORM COMPARA-UN-MES                                               
073100         UNTIL WKS-SUBIND-1 > 12.                                         
073200 COMPARA-UN-MES.                                                          
073300     IF TM-ABREV(WKS-SUBIND-1) = WKS-MES-TEXTO                            
073400         MOVE WKS-SUBIND-1 TO WKS-MES-NUMERO                              
073500     END-IF.                                                              
073600     ADD 1 TO WKS-SUBIND-1.                                               
073700*****************************************************************         
073800*    PARSEO DE UN CAMPO DECIMAL EN TEXTO A DOS ACUMULADORES      *        
073900*****************************************************************         
074000*    ESTE PARRAFO RECORRE CARACTER POR CARACTER PORQUE EL TEXTO           
074100*    NUMERICO DE REVOLUT TRAE COMAS DE MILLAR MEZCLADAS CON EL            
074200*    PUNTO DECIMAL, ALGO QUE MOVE DIRECTO A UN CAMPO NUMERICO             
074300*    NO SABRIA INTERPRETAR                                                
074400 PARSE-DECIMAL-TEXTO SECTION.                                             
074500     MOVE "N" TO WKS-ES-NEGATIVO.                                         
074600     MOVE "N" TO WKS-VIO-PUNTO.                                           
074700     MOVE 0 TO WKS-CONT-DECIMALES.                                        
074800     MOVE 0 TO WKS-PARTE-ENTERA.                                          
074900     MOVE 0 TO WKS-PARTE-DECIMAL.                                         
075000     PERFORM CALCULA-LONGITUD.                                            
075100     MOVE 1 TO WKS-PUNTERO.                                               
075200     PERFORM PARSE-UN-CARACTER                                            
075300         UNTIL WKS-PUNTERO > WKS-LONGITUD.                                
075400     PERFORM COMPLETA-DECIMALES-8.                                        
075500 PARSE-DECIMAL-TEXTO-E.                                                   
075600     EXIT.                                                                
075700*    UNA MAQUINA DE ESTADOS SIMPLE: ANTES DEL PUNTO SE ACUMULA            
075800*    LA PARTE ENTERA, DESPUES LA PARTE DECIMAL (HASTA 8 DIGITOS,          
075900*    SUFICIENTE PARA CRIPTOMONEDAS FRACCIONARIAS)                         
076000 PARSE-UN-CARACTER.                                                       
076100     MOVE WKS-TEXTO-A-PARSEAR(WKS-PUNTERO:1)                              
076200         TO WKS-UN-CARACTER.                                              
076300*    EL SIGNO SOLO SE MARCA, NO AFECTA EL ACUMULADOR AQUI; SE             
076400*    APLICA AL FINAL SOBRE EL VALOR CONVERTIDO A COMP                     
076500     IF WKS-UN-CARACTER = "-"                                             
076600         MOVE "S" TO WKS-ES-NEGATIVO                                      
076700     ELSE                                                                 
076800     IF WKS-UN-CARACTER = "."                                             
076900         MOVE "S" TO WKS-VIO-PUNTO                                        
077000     ELSE                                                                 
077100*    LA COMA DE MILLAR SE IGNORA, NO ES SEPARADOR DECIMAL                 
077200     IF WKS-UN-CARACTER = ","                                             
077300         CONTINUE                                                         
077400     ELSE                                                                 
077500*    CLASS NUMERICO-VALIDO (VER SPECIAL-NAMES) DESCARTA CUALQUIER         
077600*    OTRO CARACTER QUE NO SEA DIGITO, SIGNO, PUNTO O COMA                 
077700     IF WKS-UN-CARACTER IS NUMERICO-VALIDO                                
077800         IF YA-VIO-PUNTO                                                  
077900             IF WKS-CONT-DECIMALES < 8                                    
078000                 ADD 1 TO WKS-CONT-DECIMALES                              
078100                 COMPUTE WKS-PARTE-DECIMAL =                              
078200                     WKS-PARTE-DECIMAL * 10 + WKS-UN-DIGITO               
078300             END-IF                                                       
078400         ELSE                                                             
078500             COMPUTE WKS-PARTE-ENTERA =                                   
078600                 WKS-PARTE-ENTERA * 10 + WKS-UN-DIGITO                    
078700         END-IF                                                           
078800     END-IF END-IF END-IF END-IF.                                         
078900     ADD 1 TO WKS-PUNTERO.                                                
079000*    RELLENA CON CEROS A LA DERECHA HASTA COMPLETAR 8 DECIMALES           
079100*    PARA QUE LA PARTE DECIMAL QUEDE SIEMPRE EN LA MISMA ESCALA           
079200 COMPLETA-DECIMALES-8.                                                    
079300     PERFORM COMPLETA-UN-DECIMAL                                          
079400         UNTIL WKS-CONT-DECIMALES >= 8.                                   
079500 COMPLETA-UN-DECIMAL.                                                     
079600     COMPUTE WKS-PARTE-DECIMAL = WKS-PARTE-DECIMAL * 10.                  
079700     ADD 1 TO WKS-CONT-DECIMALES.                                         
079800*****************************************************************         
079900*    EDICION DE SALIDA: RECORTA CEROS Y PUNTO SOBRANTES          *        
080000*****************************************************************         
080100*    GHOSTFOLIO ESPERA EL NUMERO SIN CEROS A LA IZQUIERDA Y SIN           
080200*    CEROS SOBRANTES A LA DERECHA DEL PUNTO (EJ. "3" EN VEZ DE            
080300*    "00000003.00000000"); ESTE PARRAFO RECORTA AMBOS LADOS               
080400 EDITA-NUMERO-SALIDA SECTION.                                             
080500     MOVE SPACES TO WKS-CAMPO-EDITADO.                                    
080600     MOVE WKS-PARTE-ENTERA TO WKS-NUMERO-EDITADO.                         
080700     MOVE 0 TO WKS-CONT-ESPACIOS.                                         
080800     INSPECT WKS-NUMERO-EDITADO TALLYING                                  
080900         WKS-CONT-ESPACIOS FOR LEADING SPACE.                             
081000     MOVE WKS-PARTE-DECIMAL TO WKS-DECIMALES-TXT.                         
081100     MOVE 8 TO WKS-SUBIND-1.                                              
081200     PERFORM BUSCA-CEROS-FINALES                                          
081300         UNTIL WKS-SUBIND-1 < 1 OR                                        
081400               WKS-DECIMAL-POS(WKS-SUBIND-1) NOT = ZERO.                  
081500     PERFORM ARMA-NUMERO-EDITADO.                                         
081600 EDITA-NUMERO-SALIDA-E.                                                   
081700     EXIT.                                                                
081800*    RETROCEDE EL SUBINDICE MIENTRAS EL DIGITO DECIMAL SEA CERO           
081900 BUSCA-CEROS-FINALES.                                                     
082000     SUBTRACT 1 FROM WKS-SUBIND-1.                                        
082100*    ARMA EL NUMERO FINAL: PARTE ENTERA SIN ESPACIOS, Y SOLO              
082200*    AGREGA PUNTO Y DECIMALES SI QUEDO ALGUNO DISTINTO DE CERO            
082300 ARMA-NUMERO-EDITADO.                                                     
082400     STRING WKS-NUMERO-EDITADO(WKS-CONT-ESPACIOS + 1:                     
082500                9 - WKS-CONT-ESPACIOS) DELIMITED SIZE                     
082600         INTO WKS-CAMPO-EDITADO                                           
082700     END-STRING.                                                          
082800     IF WKS-SUBIND-1 > 0                                                  
082900         MOVE WKS-CAMPO-EDITADO TO WKS-TEXTO-TEMP                         
083000         MOVE SPACES TO WKS-CAMPO-EDITADO                                 
083100         STRING WKS-TEXTO-TEMP DELIMITED BY SPACE                         
083200                "." DELIMITED SIZE                                        
083300                WKS-DECIMALES-TXT(1:WKS-SUBIND-1)                         
083400                    DELIMITED SIZE                                        
083500             INTO WKS-CAMPO-EDITADO                                       
083600         END-STRING                                                       
083700     END-IF.                                                              
083800*****************************************************************         
083900*    RECORTE DE ESPACIOS SOBRANTES (WKS-TEXTO-A-PARSEAR)         *        
084000*****************************************************************         
084100*    UTILITARIO COMPARTIDO: DEVUELVE EN WKS-LONGITUD LA POSICION          
084200*    DEL ULTIMO CARACTER NO ESPACIO DE WKS-TEXTO-A-PARSEAR                
084300 CALCULA-LONGITUD.                                                        
084400     MOVE 30 TO WKS-LONGITUD.                                             
084500     PERFORM RECORTA-UN-ESPACIO                                           
084600         UNTIL WKS-LONGITUD = 0 OR                                        
084700               WKS-TEXTO-A-PARSEAR(WKS-LONGITUD:1) NOT = SPACE.           
084800 RECORTA-UN-ESPACIO.                                                      
084900     SUBTRACT 1 FROM WKS-LONGITUD.                                        
085000*****************************************************************         
085100*    ARMADO Y ESCRITURA DE LA LINEA DE SALIDA (CSV)              *        
085200*****************************************************************         
085300*    ARMA LA LINEA CSV Y LA ESCRIBE EN LA SALIDA DE ACCIONES,             
085400*    LLEVANDO EL CONTADOR PARA EL TOTAL IMPRESO AL FINAL                  
085500 ESCRIBIR-ACTIVIDAD-ACC SECTION.                                          
085600     PERFORM ARMA-LINEA-SALIDA.                                           
085700     MOVE WKS-LINEA-SALIDA TO REG-SALIDA-ACCIONES.                        
085800     WRITE REG-SALIDA-ACCIONES.                                           
085900     ADD 1 TO WKS-CONT-ESCRIT-ACC.                                        
086000 ESCRIBIR-ACTIVIDAD-ACC-E.                                                
086100     EXIT.                                                                
086200*    ANALOGO A ESCRIBIR-ACTIVIDAD-ACC PERO PARA LA SALIDA DE              
086300*    CRIPTOMONEDA Y SU PROPIO CONTADOR                                    
086400 ESCRIBIR-ACTIVIDAD-CRI SECTION.                                          
086500     PERFORM ARMA-LINEA-SALIDA.                                           
086600     MOVE WKS-LINEA-SALIDA TO REG-SALIDA-CRIPTO.                          
086700     WRITE REG-SALIDA-CRIPTO.                                             
086800     ADD 1 TO WKS-CONT-ESCRIT-CRI.                                        
086900 ESCRIBIR-ACTIVIDAD-CRI-E.                                                
087000     EXIT.                                                                
087100*    ARMA LA LINEA CSV DE 9 COLUMNAS EN EL ORDEN QUE GHOSTFOLIO           
087200*    ESPERA (VER GFACTOUT); COMPARTIDO POR ACCIONES Y CRIPTO              
087300*    PORQUE AMBOS ESCRIBEN LA MISMA ESTRUCTURA DE ACTIVIDAD               
087400 ARMA-LINEA-SALIDA.                                                       
087500     MOVE SPACES TO WKS-LINEA-SALIDA.                                     
087600     MOVE 1 TO WKS-PUNTERO.                                               
087700*    COLUMNA 1: FECHA (AAAA-MM-DD)                                        
087800     MOVE GFACT-FECHA TO WKS-TEXTO-A-PARSEAR.                             
087900     PERFORM AGREGA-CAMPO-A-LINEA.                                        
088000     PERFORM AGREGA-COMA-A-LINEA.                                         
088100*    COLUMNA 2: SIMBOLO YAHOO FINANCE                                     
088200     MOVE GFACT-SIMBOLO TO WKS-TEXTO-A-PARSEAR.                           
088300     PERFORM AGREGA-CAMPO-A-LINEA.                                        
088400     PERFORM AGREGA-COMA-A-LINEA.                                         
088500*    COLUMNA 3: TIPO DE ACTIVIDAD (BUY/SELL/DIVIDEND)                     
088600     MOVE GFACT-TIPO TO WKS-TEXTO-A-PARSEAR.                              
088700     PERFORM AGREGA-CAMPO-A-LINEA.                                        
088800     PERFORM AGREGA-COMA-A-LINEA.                                         
088900*    COLUMNA 4: CANTIDAD DE UNIDADES                                      
089000     MOVE GFACT-CANTIDAD-TXT TO WKS-TEXTO-A-PARSEAR.                      
089100     PERFORM AGREGA-CAMPO-A-LINEA.                                        
089200     PERFORM AGREGA-COMA-A-LINEA.                                         
089300*    COLUMNA 5: PRECIO UNITARIO                                           
089400     MOVE GFACT-PRECIO-UNIT-TXT TO WKS-TEXTO-A-PARSEAR.                   
089500     PERFORM AGREGA-CAMPO-A-LINEA.                                        
089600     PERFORM AGREGA-COMA-A-LINEA.                                         
089700*    COLUMNA 6: COMISION (SIEMPRE 0 EN ACCIONES, VER                      
089800*    TRANSFORMAR-FILA-ACCIONES)                                           
089900     MOVE GFACT-COMISION-TXT TO WKS-TEXTO-A-PARSEAR.                      
090000     PERFORM AGREGA-CAMPO-A-LINEA.                                        
090100     PERFORM AGREGA-COMA-A-LINEA.                                         
090200*    COLUMNA 7: DIVISA DE LA OPERACION                                    
090300     MOVE GFACT-DIVISA TO WKS-TEXTO-A-PARSEAR.                            
090400     PERFORM AGREGA-CAMPO-A-LINEA.                                        
090500     PERFORM AGREGA-COMA-A-LINEA.                                         
090600*    COLUMNA 8: NOMBRE DE CUENTA GHOSTFOLIO                               
090700     MOVE GFACT-CUENTA TO WKS-TEXTO-A-PARSEAR.                            
090800     PERFORM AGREGA-CAMPO-A-LINEA.                                        
090900     PERFORM AGREGA-COMA-A-LINEA.                                         
091000*    COLUMNA 9 (ULTIMA, SIN COMA): FUENTE DE COTIZACION                   
091100     MOVE GFACT-FUENTE-DATOS TO WKS-TEXTO-A-PARSEAR.                      
091200     PERFORM AGREGA-CAMPO-A-LINEA.                                        
091300*    AGREGA UN CAMPO YA RECORTADO A LA LINEA DE SALIDA                    
091400 AGREGA-CAMPO-A-LINEA.                                                    
091500     PERFORM CALCULA-LONGITUD.                                            
091600     IF WKS-LONGITUD > 0                                                  
091700         STRING WKS-TEXTO-A-PARSEAR(1:WKS-LONGITUD)                       
091800                    DELIMITED SIZE                                        
091900             INTO WKS-LINEA-SALIDA                                        
092000             WITH POINTER WKS-PUNTERO                                     
092100         END-STRING                                                       
092200     END-IF.                                                              
092300*    SEPARADOR DE COLUMNA CSV ENTRE CADA CAMPO                            
092400 AGREGA-COMA-A-LINEA.                                                     
092500     STRING "," DELIMITED SIZE                                            
092600         INTO WKS-LINEA-SALIDA                                            
092700         WITH POINTER WKS-PUNTERO                                         
092800     END-STRING.                                                          
092900*****************************************************************         
093000*    TOTALES Y CIERRE                                            *        
093100*****************************************************************         
093200*    RESUMEN DE CONSOLA AL TERMINAR LA CORRIDA: SUMA DE AMBOS             
093300*    LOTES (ACCIONES + CRIPTO)                                            
093400 IMPRIME-TOTALES SECTION.                                                 
093500     DISPLAY "========================================".                  
093600     DISPLAY "Total activities converted: "                               
093700             WKS-TOTAL-GENERAL.                                           
093800 IMPRIME-TOTALES-E.                                                       
093900     EXIT.                                                                
094000*    CIERRE ORDENADO DE LOS 4 ARCHIVOS ANTES DE TERMINAR EL LOTE          
094100 CERRAR-ARCHIVOS SECTION.                                                 
094200     CLOSE ACCSTKIN ACCCRYIN ACCSTKOT ACCCRYOT.                           
094300 CERRAR-ARCHIVOS-E.                                                       
094400     EXIT.                                                                



