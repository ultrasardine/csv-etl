000100*****************************************************************         
000200*   GFCRYIN   -  LAYOUT DE ENTRADA EXPORTACION DE CRIPTO         *        
000300*   APLICACION : GHOSTFOLIO CONVERTER                            *        
000400*   USADO POR  : GFCNV000                                        *        
000500*   DESCRIPCION: UNA FILA DEL CSV DE OPERACIONES DE CRIPTO, YA   *        
000600*                DESGLOSADA POR COMA (VER UNSTRING-FILA-CRI).    *        
000700*   FECHA       PROGRAMADOR         DESCRIPCION                   SPAX9007
000800*   ----------  ------------------  --------------------------    SPAX9007
000900*   19/07/1990  S. PAXTOR   (SPAX)  VERSION INICIAL, REQ 04980    SPAX9007
001000*   11/05/1995  S. PAXTOR   (SPAX)  SE AMPLIA CAMPO DE FECHA A    SPAX9505
001100*               X(26) PARA FORMATOS LARGOS, REQ 06215             SPAX9505
001200*   03/12/1998  J. LEMUS    (JCLM)  REVISION PARA EL CAMBIO DE    JCLM9812
001300*               SIGLO EN CAMPO DE FECHA, REQ 07142                JCLM9812
001400*****************************************************************         
001500 01  GFCRY-FILA-CRIPTO.                                                   
001600     05  GFCRY-SIMBOLO                  PIC X(10).                        
001700     05  GFCRY-TIPO-TXT                 PIC X(10).                        
001800     05  GFCRY-CANTIDAD-TXT             PIC X(18).                        
001900     05  GFCRY-PRECIO-TXT               PIC X(18).                        
002000     05  GFCRY-VALOR-TXT                PIC X(18).                        
002100     05  GFCRY-COMISION-TXT             PIC X(18).                        
002200     05  GFCRY-FECHA-TXT                PIC X(26).                        
002300     05  FILLER                         PIC X(20).                        

