000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    GFCNVDY.                                                  
000300 AUTHOR.        E. RAMIREZ.                                               
000400 INSTALLATION.  BANCO INDUSTRIAL S.A.                                     
000500 DATE-WRITTEN.  20/02/1995.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                    
000800***************************************************************** EEDR9502
000900*   FECHA         : 20/02/1995                                  * EEDR9502
001000*   PROGRAMADOR   : E. RAMIREZ (EEDR)                           * EEDR9502
001100*   APLICACION    : GHOSTFOLIO CONVERTER                        * EEDR9502
001200*   PROGRAMA      : GFCNVDY                                     * EEDR9502
001300*   TIPO          : BATCH                                       * EEDR9502
001400*   DESCRIPCION   : CONVIERTE ARCHIVOS DE ACCIONES Y CRIPTO AL  * EEDR9502
001500*                   FORMATO NORMALIZADO, IGUAL QUE GFCNV000,    * EEDR9502
001600*                   PERO DIRIGIDO POR TABLA DE PARAMETROS       * EEDR9502
001700*                   (VER COPY GFCFGCF) EN VEZ DE LOGICA FIJA.   * EEDR9502
001800*                   PERMITE CAMBIAR MAPEOS Y FILTROS SIN        * EEDR9502
001900*                   RECOMPILAR EL PROGRAMA DE CONVERSION.       * EEDR9502
002000*   ARCHIVOS      : ACCSTKIN, ACCCRYIN, ACCCFGIN (ENTRADA)      * EEDR9502
002100*                   ACCSTKOT, ACCCRYOT (SALIDA)                 * EEDR9502
002200*   ACCION (ES)   : CARGA DE TABLA, LECTURA, CONVERSION         * EEDR9502
002300*   INSTALADO     : SI                                          * EEDR9502
002400*   BPM/RATIONAL  : N/A                                         * EEDR9502
002500*   NOMBRE        : GFCNVDY                                     * EEDR9502
002600***************************************************************** EEDR9502
002700*   FECHA       PROGRAMADOR         DESCRIPCION                   EEDR9502
002800*   ----------  ------------------  --------------------------    EEDR9502
002900*   20/02/1995  E. RAMIREZ (EEDR)   VERSION INICIAL, REQ 06180    EEDR9502
003000*   14/09/1998  J. LEMUS    (JCLM)  REVISION PARA EL CAMBIO DE    JCLM9809
003100*               SIGLO, REQ 07145                                  JCLM9809
003200*   09/03/2001  E. RAMIREZ (EEDR)   SE AGREGA OPERADOR NOT_IN Y   EEDR0103
003300*               CONTAINS AL FILTRO, SE AMPLIA TABLA A REQ 07701   EEDR0103
003400*   03/09/2001  E. RAMIREZ (EEDR)   SE AJUSTA A NUEVO ANCHO DE    EEDR0109
003500*               GFCFG-VALOR-PARM-1 EN COPY GFCFGCF, REQ 07701     EEDR0109
003600*   21/05/2002  E. RAMIREZ (EEDR)   SE IMPLEMENTAN LOS TIPOS      EEDR0205
003700*               PREFIX, CONDITIONAL Y FORMULA, GUARDA OPCIONAL    EEDR0205
003800*               DE SUFIJO/PREFIJO/CONDITIONAL, Y SE CORRIGE EL    EEDR0205
003900*               OPERADOR CONTAINS A BUSQUEDA DE SUBCADENA REAL,   EEDR0205
004000*               REQ 08344                                         EEDR0205
004100*   30/08/2006  E. RAMIREZ (EEDR)   SE QUITA EL MOVE FIJO DE      EEDR0608
004200*               CUENTA EN EL MAPEO DE ACCIONES QUE SOBRESCRIBIA   EEDR0608
004300*               EL VALOR YA CALCULADO POR LA TABLA (CAMPO         EEDR0608
004400*               ACCOUNT), SE ELIMINAN WKS-CUENTA-ACCIONES Y       EEDR0608
004500*               WKS-CUENTA-CRIPTO POR OBSOLETOS, REQ 08511        EEDR0608
004600*   14/09/2006  E. RAMIREZ (EEDR)   SE AMPLIA WKS-CF-OPERADOR-    EEDR0609
004700*               FILTRO A X(12) IGUAL QUE GFCFGCF, EL FILTRO       EEDR0609
004800*               IS_NOT_EMPTY NUNCA CUMPLIA CON X(10).  SE         EEDR0609
004900*               PROTEGE NORMALIZA-FECHA-DYN CONTRA REFERENCIA     EEDR0609
005000*               DE LONGITUD CERO CON CAMPO ORIGEN EN BLANCO,      EEDR0609
005100*               REQ 08512                                         EEDR0609
005200***************************************************************** EEDR0609
005300*****************************************************************         
005400*    NO SE USA DECIMAL-POINT IS COMMA: LA TABLA DE PARAMETROS Y  *        
005500*    LOS ARCHIVOS DE REVOLUT VIENEN EN FORMATO US               *         
005600*****************************************************************         
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100*    USADA EN PARSE-DECIMAL-TEXTO PARA VALIDAR UN DIGITO                  
006200     CLASS NUMERICO-VALIDO IS "0" THRU "9".                               
006300*****************************************************************         
006400*    5 ARCHIVOS: LA TABLA DE MAPEO/FILTROS (ACCCFGIN), LAS DOS  *         
006500*    ENTRADAS DE REVOLUT Y LAS DOS SALIDAS GHOSTFOLIO            *        
006600*****************************************************************         
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900*    PARAMETROS DE CORRIDA: MAPEOS, FILTROS Y VALORES POR                 
007000*    DEFECTO (VER COPY GFCFGCF PARA EL LAYOUT DE CADA RENGLON)            
007100     SELECT ACCCFGIN ASSIGN TO ACCCFGIN                                   
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS FS-CFGIN.                                         
007400*    EXPORTACION DE ACCIONES DE REVOLUT                                   
007500     SELECT ACCSTKIN ASSIGN TO ACCSTKIN                                   
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS FS-STKIN.                                         
007800*    EXPORTACION DE CRIPTOMONEDA DE REVOLUT                               
007900     SELECT ACCCRYIN ASSIGN TO ACCCRYIN                                   
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS FS-CRYIN.                                         
008200*    CSV DE ACTIVIDAD DE ACCIONES EN FORMATO GHOSTFOLIO                   
008300     SELECT ACCSTKOT ASSIGN TO ACCSTKOT                                   
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS FS-STKOT.                                         
008600*    CSV DE ACTIVIDAD DE CRIPTO EN FORMATO GHOSTFOLIO                     
008700     SELECT ACCCRYOT ASSIGN TO ACCCRYOT                                   
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS FS-CRYOT.                                         
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200*    RENGLON CRUDO DE LA TABLA DE PARAMETROS, VER GFCFGCF PARA            
009300*    LA REDEFINICION POR TIPO DE RENGLON (MAPEO/FILTRO/DEFAULT)           
009400 FD  ACCCFGIN                                                             
009500     LABEL RECORDS ARE STANDARD.                                          
009600 01  REG-ENTRADA-CONFIG.                                                  
009700     05  REG-ENTRADA-CONFIG-TXT    PIC X(157).                            
009800     05  FILLER                  PIC X(20).                               
009900 FD  ACCSTKIN                                                             
010000     LABEL RECORDS ARE STANDARD.                                          
010100 01  REG-ENTRADA-ACCIONES.                                                
010200     05  REG-ENTRADA-ACCIONES-TXT  PIC X(280).                            
010300     05  FILLER                  PIC X(20).                               
010400 FD  ACCCRYIN                                                             
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  REG-ENTRADA-CRIPTO.                                                  
010700     05  REG-ENTRADA-CRIPTO-TXT    PIC X(280).                            
010800     05  FILLER                  PIC X(20).                               
010900*    LA PRIMERA FILA ESCRITA ES EL ENCABEZADO CSV (VER GFACTOUT)          
011000 FD  ACCSTKOT                                                             
011100     LABEL RECORDS ARE STANDARD.                                          
011200 01  REG-SALIDA-ACCIONES.                                                 
011300     05  REG-SALIDA-ACCIONES-TXT   PIC X(126).                            
011400     05  FILLER                  PIC X(20).                               
011500 FD  ACCCRYOT                                                             
011600     LABEL RECORDS ARE STANDARD.                                          
011700 01  REG-SALIDA-CRIPTO.                                                   
011800     05  REG-SALIDA-CRIPTO-TXT     PIC X(126).                            
011900     05  FILLER                  PIC X(20).                               
012000 WORKING-STORAGE SECTION.                                                 
012100*****************************************************************         
012200*    AREA DE BANDERAS Y ESTADOS DE ARCHIVO                      *         
012300*****************************************************************         
012400 01  WKS-BANDERAS.                                                        
012500     05  WKS-FIN-CONFIG            PIC X(01) VALUE "N".                   
012600         88  HAY-FIN-CONFIG            VALUE "S".                         
012700     05  WKS-FIN-ACCIONES          PIC X(01) VALUE "N".                   
012800         88  HAY-FIN-ACCIONES          VALUE "S".                         
012900     05  WKS-FIN-CRIPTO            PIC X(01) VALUE "N".                   
013000         88  HAY-FIN-CRIPTO            VALUE "S".                         
013100     05  WKS-ES-PRIMERA-FILA       PIC X(01) VALUE "S".                   
013200         88  ES-LA-PRIMERA-FILA        VALUE "S".                         
013300     05  WKS-OMITIR-FILA           PIC X(01) VALUE "N".                   
013400         88  SE-OMITE-LA-FILA          VALUE "S".                         
013500     05  WKS-REGLA-CUMPLIO         PIC X(01) VALUE "N".                   
013600         88  LA-REGLA-CUMPLIO          VALUE "S".                         
013700     05  WKS-VALOR-ENCONTRADO      PIC X(01) VALUE "N".                   
013800         88  SE-ENCONTRO-VALOR         VALUE "S".                         
013900     05  WKS-GUARDA-CUMPLIO        PIC X(01) VALUE "S".                   
014000         88  SI-GUARDA-CUMPLIO         VALUE "S".                         
014100     05  WKS-CONDICION-CUMPLIO     PIC X(01) VALUE "N".                   
014200         88  YA-CUMPLIO-CONDICION      VALUE "S".                         
014300     05  WKS-ESCRIBIR-CAMPO        PIC X(01) VALUE "S".                   
014400         88  SI-ESCRIBIR-CAMPO         VALUE "S".                         
014500     05  FILLER                    PIC X(01).                             
014600 01  WKS-STATUS-ARCHIVOS.                                                 
014700     05  FS-CFGIN                  PIC 9(02).                             
014800         88  FS-CFGIN-OK               VALUE 00.                          
014900         88  FS-CFGIN-EOF              VALUE 10.                          
015000     05  FS-STKIN                  PIC 9(02).                             
015100         88  FS-STKIN-OK               VALUE 00.                          
015200         88  FS-STKIN-EOF              VALUE 10.                          
015300     05  FS-CRYIN                  PIC 9(02).                             
015400         88  FS-CRYIN-OK               VALUE 00.                          
015500         88  FS-CRYIN-EOF              VALUE 10.                          
015600     05  FS-STKOT                  PIC 9(02).                             
015700         88  FS-STKOT-OK               VALUE 00.                          
015800     05  FS-CRYOT                  PIC 9(02).                             
015900         88  FS-CRYOT-OK               VALUE 00.                          
016000     05  FILLER                    PIC X(02).                             
016100*****************************************************************         
016200*    CONTADORES DE CONTROL (TODOS COMP)                         *         
016300*****************************************************************         
016400 01  WKS-CONTADORES.                                                      
016500     05  WKS-CONT-LEIDOS-ACC       PIC 9(07) COMP.                        
016600     05  WKS-CONT-ESCRIT-ACC       PIC 9(07) COMP.                        
016700     05  WKS-CONT-LEIDOS-CRI       PIC 9(07) COMP.                        
016800     05  WKS-CONT-ESCRIT-CRI       PIC 9(07) COMP.                        
016900     05  WKS-TOTAL-GENERAL         PIC 9(07) COMP.                        
017000     05  WKS-CONT-TABLA-CONFIG     PIC 9(04) COMP.                        
017100     05  WKS-SUBIND-1              PIC 9(04) COMP.                        
017200     05  WKS-SUBIND-2              PIC 9(02) COMP.                        
017300     05  WKS-PUNTERO               PIC 9(03) COMP.                        
017400     05  WKS-LONGITUD              PIC 9(03) COMP.                        
017500     05  FILLER                    PIC 9(03) COMP.                        
017600*****************************************************************         
017700*    TABLA GENERICA DE PARAMETROS DE CONVERSION (EN MEMORIA)    *         
017800*    CARGADA DE ACCCFGIN, MEZCLA REGLAS DE MAPEO Y DE FILTRO,   *         
017900*    IGUAL FILOSOFIA QUE LA TABLA GENERICA TLTGEN.               *        
018000*****************************************************************         
018100 01  WKS-TABLA-CONFIG.                                                    
018200     05  WKS-CONFIG-FILA OCCURS 60 TIMES                                  
018300                         INDEXED BY WKS-IX-CONFIG.                        
018400         10  WKS-CF-TIPO-REG        PIC X(01).                            
018500         10  WKS-CF-ORIGEN-DATO     PIC X(10).                            
018600         10  WKS-CF-SECUENCIA       PIC 9(04).                            
018700         10  WKS-CF-CAMPO-DESTINO   PIC X(20).                            
018800         10  WKS-CF-CAMPO-ORIGEN    PIC X(20).                            
018900         10  WKS-CF-TIPO-TRANSFORM  PIC X(12).                            
019000         10  WKS-CF-OPERADOR-FILTRO PIC X(12).                            
019100         10  WKS-CF-VALOR-PARM-1    PIC X(60).                            
019200         10  WKS-CF-VALOR-PARM-2    PIC X(30).                            
019300         10  WKS-CF-GUARDA-CAMPO    PIC X(20).                            
019400         10  WKS-CF-GUARDA-OPERADOR PIC X(10).                            
019500         10  WKS-CF-GUARDA-VALOR    PIC X(30).                            
019600         10  WKS-CF-FORM-OPERANDO-1 PIC X(20).                            
019700         10  WKS-CF-FORM-OPERADOR   PIC X(01).                            
019800         10  WKS-CF-FORM-OPERANDO-2 PIC X(20).                            
019900         10  FILLER                 PIC X(01).                            
020000*****************************************************************         
020100*    CAMPOS DE TRABAJO PARA PARTIR Y ARMAR TEXTO                *         
020200*****************************************************************         
020300 01  WKS-CAMPOS-DE-TRABAJO.                                               
020400     05  WKS-TEXTO-A-PARSEAR       PIC X(30).                             
020500     05  WKS-TEXTO-TEMP            PIC X(30).                             
020600     05  WKS-VALOR-CAMPO-ORIGEN    PIC X(30).                             
020700     05  WKS-TIPO-MAYUSCULAS       PIC X(20).                             
020800     05  WKS-LISTA-DE-VALORES      PIC X(60).                             
020900     05  WKS-UN-VALOR-LISTA        PIC X(20).                             
021000     05  WKS-VALOR-A-BUSCAR        PIC X(20).                             
021100     05  WKS-NOMBRE-CAMPO-BUSCAR   PIC X(20).                             
021200     05  WKS-VALOR-CAMPO-BUSCADO   PIC X(30).                             
021300     05  WKS-CAMPO-DEST-ANTERIOR   PIC X(20).                             
021400     05  WKS-VALOR-CONTIENE        PIC X(30).                             
021500     05  FILLER                    PIC X(10).                             
021600*****************************************************************         
021700*    CAMPOS DE TRABAJO PARA EL TRANSFORM TIPO FORMULA           *         
021800*****************************************************************         
021900*    LOS DOS OPERANDOS SE GUARDAN COMO ENTERO+DECIMAL SEPARADOS           
022000*    (COMO EN PARSE-DECIMAL-TEXTO) Y LUEGO SE ARMAN EN UN SOLO            
022100*    CAMPO COMP CON 8 DECIMALES PARA LA SUMA/RESTA/ETC                    
022200 01  WKS-CAMPOS-FORMULA.                                                  
022300     05  WKS-FORM-OP1-ENT          PIC S9(09) COMP.                       
022400     05  WKS-FORM-OP1-DEC          PIC 9(08) COMP.                        
022500     05  WKS-FORM-OP2-ENT          PIC S9(09) COMP.                       
022600     05  WKS-FORM-OP2-DEC          PIC 9(08) COMP.                        
022700     05  WKS-FORM-VALOR-1          PIC S9(09)V9(08) COMP.                 
022800     05  WKS-FORM-VALOR-2          PIC S9(09)V9(08) COMP.                 
022900     05  WKS-FORM-RESULTADO        PIC S9(09)V9(08) COMP.                 
023000     05  WKS-LONGITUD-VALOR        PIC 9(03) COMP.                        
023100     05  FILLER                    PIC X(05).                             
023200*    ACUMULADORES USADOS POR PARSE-DECIMAL-TEXTO PARA CONVERTIR           
023300*    UN CAMPO DE TEXTO NUMERICO A DOS ENTEROS (PARTE ENTERA Y             
023400*    PARTE DECIMAL DE 8 DIGITOS)                                          
023500 01  WKS-VARIABLES-PARSE.                                                 
023600     05  WKS-UN-CARACTER           PIC X(01).                             
023700     05  WKS-UN-DIGITO REDEFINES WKS-UN-CARACTER                          
023800                                    PIC 9(01).                            
023900     05  WKS-ES-NEGATIVO           PIC X(01).                             
024000         88  VALOR-ES-NEGATIVO         VALUE "S".                         
024100     05  WKS-VIO-PUNTO             PIC X(01).                             
024200         88  YA-VIO-PUNTO              VALUE "S".                         
024300     05  WKS-CONT-DECIMALES        PIC 9(02) COMP.                        
024400     05  WKS-PARTE-ENTERA          PIC S9(09) COMP.                       
024500     05  WKS-PARTE-DECIMAL         PIC 9(08) COMP.                        
024600     05  FILLER                    PIC X(01).                             
024700*    CAMPOS DE APOYO PARA RECORTAR CEROS SOBRANTES DEL NUMERO             
024800*    ANTES DE ESCRIBIRLO EN LA SALIDA CSV                                 
024900 01  WKS-CAMPOS-EDICION.                                                  
025000     05  WKS-NUMERO-EDITADO        PIC Z(8)9.                             
025100     05  WKS-CONT-ESPACIOS         PIC 9(02) COMP.                        
025200     05  WKS-DECIMALES-TXT         PIC 9(08).                             
025300     05  WKS-DECIMALES-TXT-R REDEFINES WKS-DECIMALES-TXT.                 
025400         10  WKS-DECIMAL-POS       PIC 9(01) OCCURS 8 TIMES.              
025500     05  WKS-CAMPO-EDITADO         PIC X(18).                             
025600     05  FILLER                    PIC X(02).                             
025700*    LA FECHA DE SALIDA SIEMPRE VA EN AAAA-MM-DD (ISO), SEA               
025800*    QUE VENGA DE ACCIONES O DE CRIPTO, VER NORMALIZA-FECHA-DYN           
025900 01  WKS-CAMPOS-FECHA.                                                    
026000     05  WKS-FECHA-SALIDA          PIC X(10) VALUE SPACES.                
026100     05  WKS-FECHA-SALIDA-R REDEFINES WKS-FECHA-SALIDA.                   
026200         10  WKS-FS-AAAA           PIC 9(04).                             
026300         10  FILLER                PIC X(01).                             
026400         10  WKS-FS-MM             PIC 9(02).                             
026500         10  FILLER                PIC X(01).                             
026600         10  WKS-FS-DD             PIC 9(02).                             
026700     05  WKS-MES-TEXTO             PIC X(03).                             
026800     05  WKS-MES-NUMERO            PIC 9(02) COMP.                        
026900     05  WKS-FECHA-VALIDA          PIC X(01).                             
027000         88  FECHA-ES-VALIDA           VALUE "S".                         
027100*    TABLA DE ABREVIATURAS DE MES EN INGLES, USADA PARA                   
027200*    PARSEAR LA FECHA TEXTUAL DE CRIPTO (EJ. "JAN 5, 2024")               
027300 01  TABLA-MESES-LIT.                                                     
027400     05  FILLER PIC X(36) VALUE                                           
027500         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDE".                           
027600     05  FILLER PIC X(02) VALUE "C ".                                     
027700 01  TM-REDEF REDEFINES TABLA-MESES-LIT.                                  
027800     05  TM-ABREV PIC X(03) OCCURS 12 TIMES.                              
027900     05  FILLER PIC X(02).                                                
028000*    ACUMULADOR DE LA LINEA CSV MIENTRAS SE ARMA CAMPO POR CAMPO          
028100 01  WKS-LINEA-SALIDA.                                                    
028200     05  WKS-LINEA-SALIDA-TXT      PIC X(126).                            
028300     05  FILLER                  PIC X(20).                               
028400     COPY GFACTOUT.                                                       
028500     COPY GFSTKIN.                                                        
028600     COPY GFCRYIN.                                                        
028700     COPY GFCFGCF.                                                        
028800*****************************************************************         
028900*    PARRAFO PRINCIPAL: A DIFERENCIA DE GFCNV000 AQUI SE CARGA   *        
029000*    PRIMERO LA TABLA DE PARAMETROS (ACCCFGIN) ANTES DE LEER     *        
029100*    NINGUN ARCHIVO DE MOVIMIENTOS, PORQUE LOS DEMAS PARRAFOS    *        
029200*    DEPENDEN DE ELLA PARA SABER QUE MAPEAR Y QUE FILTRAR        *        
029300*****************************************************************         
029400 PROCEDURE DIVISION.                                                      
029500 000-PRINCIPAL SECTION.                                                   
029600     PERFORM ABRIR-ARCHIVOS.                                              
029700     PERFORM IMPRIME-BANNER.                                              
029800*    LA TABLA SE CARGA UNA SOLA VEZ, ANTES DE PROCESAR MOVIMIENTOS        
029900     PERFORM CARGA-TABLA-CONFIG.                                          
030000     PERFORM PROCESAR-ARCHIVO-ACCIONES.                                   
030100     PERFORM PROCESAR-ARCHIVO-CRIPTO.                                     
030200     PERFORM IMPRIME-TOTALES.                                             
030300     PERFORM CERRAR-ARCHIVOS.                                             
030400     STOP RUN.                                                            
030500 000-PRINCIPAL-E.                                                         
030600     EXIT.                                                                
030700*****************************************************************         
030800*    APERTURA DE ARCHIVOS Y ENCABEZADOS DE SALIDA               *         
030900*****************************************************************         
031000*    5 ARCHIVOS: LA TABLA DE PARAMETROS Y LOS 4 DE MOVIMIENTOS            
031100 ABRIR-ARCHIVOS SECTION.                                                  
031200     OPEN INPUT  ACCCFGIN.                                                
031300     OPEN INPUT  ACCSTKIN.                                                
031400     OPEN INPUT  ACCCRYIN.                                                
031500     OPEN OUTPUT ACCSTKOT.                                                
031600     OPEN OUTPUT ACCCRYOT.                                                
031700     MOVE GFACT-ENCABEZADO-SALIDA TO REG-SALIDA-ACCIONES.                 
031800     WRITE REG-SALIDA-ACCIONES.                                           
031900     MOVE GFACT-ENCABEZADO-SALIDA TO REG-SALIDA-CRIPTO.                   
032000     WRITE REG-SALIDA-CRIPTO.                                             
032100 ABRIR-ARCHIVOS-E.                                                        
032200     EXIT.                                                                
032300*    ROTULO DE ARRANQUE DEL JOB, SOLO PARA LA BITACORA DE                 
032400*    CONSOLA; NO AFECTA LOS ARCHIVOS DE SALIDA                            
032500 IMPRIME-BANNER SECTION.                                                  
032600     DISPLAY "Ghostfolio Converter".                                      
032700     DISPLAY "========================================".                  
032800     DISPLAY "Input:  ACCSTKIN / ACCCRYIN".                               
032900     DISPLAY "Output: ACCSTKOT / ACCCRYOT".                               
033000     DISPLAY "========================================".                  
033100 IMPRIME-BANNER-E.                                                        
033200     EXIT.                                                                
033300*****************************************************************         
033400*    CARGA DE LA TABLA GENERICA DE PARAMETROS DE ACCCFGIN       *         
033500*****************************************************************         
033600 CARGA-TABLA-CONFIG SECTION.                                              
033700     MOVE 0 TO WKS-CONT-TABLA-CONFIG.                                     
033800     PERFORM LEER-REGISTRO-CONFIG THRU                                    
033900             LEER-REGISTRO-CONFIG-E.                                      
034000     PERFORM AGREGA-UNA-FILA-CONFIG                                       
034100         UNTIL HAY-FIN-CONFIG.                                            
034200 CARGA-TABLA-CONFIG-E.                                                    
034300     EXIT.                                                                
034400*    COPIA UN RENGLON YA LEIDO DE ACCCFGIN A LA TABLA EN MEMORIA          
034500*    WKS-TABLA-CONFIG, CAMPO POR CAMPO; EL INDICE SE MUEVE CON            
034600*    SET (NO CON PERFORM VARYING) PORQUE SE USA TAMBIEN COMO              
034700*    CONTADOR DE RENGLONES CARGADOS                                       
034800 AGREGA-UNA-FILA-CONFIG.                                                  
034900     ADD 1 TO WKS-CONT-TABLA-CONFIG.                                      
035000     SET WKS-IX-CONFIG TO WKS-CONT-TABLA-CONFIG.                          
035100     MOVE GFCFG-TIPO-REG        TO WKS-CF-TIPO-REG(WKS-IX-CONFIG).        
035200     MOVE GFCFG-ORIGEN-DATO     TO                                        
035300          WKS-CF-ORIGEN-DATO(WKS-IX-CONFIG).                              
035400     MOVE GFCFG-SECUENCIA       TO                                        
035500          WKS-CF-SECUENCIA(WKS-IX-CONFIG).                                
035600     MOVE GFCFG-CAMPO-DESTINO   TO                                        
035700          WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG).                            
035800     MOVE GFCFG-CAMPO-ORIGEN    TO                                        
035900          WKS-CF-CAMPO-ORIGEN(WKS-IX-CONFIG).                             
036000     MOVE GFCFG-TIPO-TRANSFORM  TO                                        
036100          WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG).                           
036200     MOVE GFCFG-OPERADOR-FILTRO TO                                        
036300          WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG).                          
036400     MOVE GFCFG-VALOR-PARM-1    TO                                        
036500          WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG).                             
036600     MOVE GFCFG-VALOR-PARM-2    TO                                        
036700          WKS-CF-VALOR-PARM-2(WKS-IX-CONFIG).                             
036800     MOVE GFCFG-GUARDA-CAMPO    TO                                        
036900          WKS-CF-GUARDA-CAMPO(WKS-IX-CONFIG).                             
037000     MOVE GFCFG-GUARDA-OPERADOR TO                                        
037100          WKS-CF-GUARDA-OPERADOR(WKS-IX-CONFIG).                          
037200     MOVE GFCFG-GUARDA-VALOR    TO                                        
037300          WKS-CF-GUARDA-VALOR(WKS-IX-CONFIG).                             
037400     MOVE GFCFG-FORM-OPERANDO-1 TO                                        
037500          WKS-CF-FORM-OPERANDO-1(WKS-IX-CONFIG).                          
037600     MOVE GFCFG-FORM-OPERADOR   TO                                        
037700          WKS-CF-FORM-OPERADOR(WKS-IX-CONFIG).                            
037800     MOVE GFCFG-FORM-OPERANDO-2 TO                                        
037900          WKS-CF-FORM-OPERANDO-2(WKS-IX-CONFIG).                          
038000     PERFORM LEER-REGISTRO-CONFIG THRU                                    
038100             LEER-REGISTRO-CONFIG-E.                                      
038200*    AL LLEGAR A FIN DE ARCHIVO SE BRINCA A LA SALIDA DEL                 
038300*    PARRAFO SIN INTENTAR AGREGAR UNA FILA QUE YA NO EXISTE               
038400 LEER-REGISTRO-CONFIG.                                                    
038500     READ ACCCFGIN INTO GFCFG-REGISTRO-PARM                               
038600         AT END                                                           
038700             MOVE "S" TO WKS-FIN-CONFIG                                   
038800             GO TO LEER-REGISTRO-CONFIG-E                                 
038900     END-READ.                                                            
039000 LEER-REGISTRO-CONFIG-E.                                                  
039100     EXIT.                                                                
039200*****************************************************************         
039300*    PROCESO DEL ARCHIVO DE ACCIONES (DIRIGIDO POR TABLA)       *         
039400*****************************************************************         
039500 PROCESAR-ARCHIVO-ACCIONES SECTION.                                       
039600     DISPLAY "Processing (stocks): ACCSTKIN".                             
039700     MOVE "S" TO WKS-ES-PRIMERA-FILA.                                     
039800     PERFORM LEER-REGISTRO-ACCIONES THRU                                  
039900             LEER-REGISTRO-ACCIONES-E.                                    
040000     PERFORM TRANSFORMAR-Y-ESCRIBIR-ACC                                   
040100         UNTIL HAY-FIN-ACCIONES.                                          
040200     DISPLAY "  -> ACCSTKOT (" WKS-CONT-ESCRIT-ACC                        
040300             " activities)".                                              
040400     ADD WKS-CONT-ESCRIT-ACC TO WKS-TOTAL-GENERAL.                        
040500 PROCESAR-ARCHIVO-ACCIONES-E.                                             
040600     EXIT.                                                                
040700*    LA PRIMERA FILA DEL CSV DE ENTRADA ES EL ENCABEZADO DE               
040800*    COLUMNAS DE REVOLUT Y SE BRINCA SIN FILTRAR NI MAPEAR;               
040900*    DE LA SEGUNDA FILA EN ADELANTE SE APLICAN FILTROS Y MAPEO            
041000 TRANSFORMAR-Y-ESCRIBIR-ACC.                                              
041100     MOVE "N" TO WKS-OMITIR-FILA.                                         
041200     IF NOT ES-LA-PRIMERA-FILA                                            
041300         MOVE GFSTK-TIPO-TXT TO WKS-TIPO-MAYUSCULAS                       
041400         INSPECT WKS-TIPO-MAYUSCULAS CONVERTING                           
041500             "abcdefghijklmnopqrstuvwxyz"                                 
041600             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
041700         PERFORM EVALUA-FILTROS-ACC                                       
041800         IF NOT SE-OMITE-LA-FILA                                          
041900             PERFORM APLICA-MAPEO-ACC                                     
042000             PERFORM ESCRIBIR-ACTIVIDAD-ACC                               
042100         END-IF                                                           
042200     ELSE                                                                 
042300         MOVE "N" TO WKS-ES-PRIMERA-FILA                                  
042400     END-IF.                                                              
042500     PERFORM LEER-REGISTRO-ACCIONES THRU                                  
042600             LEER-REGISTRO-ACCIONES-E.                                    
042700*    LEE UNA FILA DEL CSV DE ACCIONES; AL LLEGAR A FIN DE                 
042800*    ARCHIVO SE BRINCA DIRECTO A LA SALIDA SIN PARTIR LA FILA             
042900 LEER-REGISTRO-ACCIONES.                                                  
043000     READ ACCSTKIN                                                        
043100         AT END                                                           
043200             MOVE "S" TO WKS-FIN-ACCIONES                                 
043300             GO TO LEER-REGISTRO-ACCIONES-E                               
043400     END-READ.                                                            
043500     ADD 1 TO WKS-CONT-LEIDOS-ACC.                                        
043600     PERFORM PARTIR-FILA-ACCIONES.                                        
043700 LEER-REGISTRO-ACCIONES-E.                                                
043800     EXIT.                                                                
043900*    PARTE EL RENGLON CSV DE REVOLUT-ACCIONES POR COMAS EN SUS            
044000*    7 COLUMNAS FUENTE; SI LA COLUMNA DE DIVISA VIENE VACIA SE            
044100*    ASUME USD (LA MAYORIA DE LAS CUENTAS REVOLUT SON EN USD)             
044200 PARTIR-FILA-ACCIONES.                                                    
044300     UNSTRING REG-ENTRADA-ACCIONES DELIMITED BY ","                       
044400         INTO GFSTK-FECHA-TXT   GFSTK-TICKER                              
044500              GFSTK-TIPO-TXT    GFSTK-CANTIDAD-TXT                        
044600              GFSTK-PRECIO-TXT  GFSTK-MONTO-TOTAL-TXT                     
044700              GFSTK-DIVISA                                                
044800     END-UNSTRING.                                                        
044900     IF GFSTK-DIVISA = SPACES                                             
045000         MOVE "USD" TO GFSTK-DIVISA                                       
045100     END-IF.                                                              
045200*****************************************************************         
045300*    FILTRO DIRIGIDO POR TABLA - ACCIONES (TIPO F, STOCKS)      *         
045400*****************************************************************         
045500*    RECORRE TODA LA TABLA BUSCANDO RENGLONES TIPO "F" (FILTRO)           
045600*    DE ORIGEN "STOCKS"; EN CUANTO UNO CUMPLE, LA FILA SE OMITE           
045700*    Y SE DETIENE LA BUSQUEDA (NO TIENE SENTIDO SEGUIR)                   
045800 EVALUA-FILTROS-ACC.                                                      
045900     MOVE 1 TO WKS-SUBIND-1.                                              
046000     PERFORM PROBAR-UN-FILTRO-ACC                                         
046100         UNTIL WKS-SUBIND-1 > WKS-CONT-TABLA-CONFIG OR                    
046200               SE-OMITE-LA-FILA.                                          
046300*    PRUEBA UN RENGLON DE LA TABLA COMO POSIBLE FILTRO DE                 
046400*    ACCIONES; SOLO LOS RENGLONES TIPO "F" DE ORIGEN "STOCKS"             
046500*    APLICAN AQUI                                                         
046600 PROBAR-UN-FILTRO-ACC.                                                    
046700     SET WKS-IX-CONFIG TO WKS-SUBIND-1.                                   
046800     IF WKS-CF-TIPO-REG(WKS-IX-CONFIG) = "F" AND                          
046900        WKS-CF-ORIGEN-DATO(WKS-IX-CONFIG) = "STOCKS"                      
047000         PERFORM OBTIENE-VALOR-CAMPO-ACC                                  
047100         PERFORM EVALUA-UN-OPERADOR                                       
047200         IF LA-REGLA-CUMPLIO                                              
047300             MOVE "S" TO WKS-OMITIR-FILA                                  
047400         END-IF                                                           
047500     END-IF.                                                              
047600     ADD 1 TO WKS-SUBIND-1.                                               
047700*****************************************************************         
047800*    MAPEO DIRIGIDO POR TABLA - ACCIONES (TIPO M, STOCKS)       *         
047900*****************************************************************         
048000*    NUCLEO DEL MOTOR DIRIGIDO POR TABLA PARA ACCIONES: RECORRE           
048100*    TODOS LOS RENGLONES TIPO "M" (MAPEO) DE ORIGEN "STOCKS" Y            
048200*    CALCULA CADA CAMPO DE SALIDA SEGUN SU TRANSFORM CONFIGURADO;         
048300*    EL CAMPO ACCOUNT SALE DE AQUI MISMO, DE LA TABLA, NUNCA DE           
048400*    UN VALOR FIJO EN EL PROGRAMA (REQ 08511)                             
048500 APLICA-MAPEO-ACC.                                                        
048600     MOVE SPACES TO GFACT-REGISTRO-SALIDA.                                
048700     MOVE 1 TO WKS-SUBIND-1.                                              
048800     MOVE SPACES TO WKS-CAMPO-DEST-ANTERIOR.                              
048900     MOVE "N" TO WKS-CONDICION-CUMPLIO.                                   
049000     PERFORM APLICA-UN-CAMPO-ACC                                          
049100         UNTIL WKS-SUBIND-1 > WKS-CONT-TABLA-CONFIG.                      
049200*    CONTROLA-SECUENCIA-CONDICIONAL DECIDE SI EL RENGLON ACTUAL           
049300*    ES PARTE DE UNA CADENA CONDITIONAL YA RESUELTA POR UN                
049400*    RENGLON ANTERIOR; SI NO, SE CALCULA Y ARMA NORMALMENTE               
049500 APLICA-UN-CAMPO-ACC.                                                     
049600     SET WKS-IX-CONFIG TO WKS-SUBIND-1.                                   
049700     IF WKS-CF-TIPO-REG(WKS-IX-CONFIG) = "M" AND                          
049800        WKS-CF-ORIGEN-DATO(WKS-IX-CONFIG) = "STOCKS"                      
049900         PERFORM CONTROLA-SECUENCIA-CONDICIONAL                           
050000         IF SI-ESCRIBIR-CAMPO                                             
050100             PERFORM OBTIENE-VALOR-CAMPO-ACC                              
050200             PERFORM APLICA-TRANSFORM-DYN                                 
050300             IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG)                      
050400                    NOT = "CONDITIONAL" OR SI-GUARDA-CUMPLIO              
050500                 PERFORM ARMA-CAMPO-DESTINO-ACC                           
050600             END-IF                                                       
050700             IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) =                    
050800                    "CONDITIONAL" AND SI-GUARDA-CUMPLIO                   
050900                 MOVE "S" TO WKS-CONDICION-CUMPLIO                        
051000             END-IF                                                       
051100         END-IF                                                           
051200     END-IF.                                                              
051300     ADD 1 TO WKS-SUBIND-1.                                               
051400*    TRADUCE EL NOMBRE DE CAMPO ORIGEN CONFIGURADO (TEXTO LIBRE           
051500*    EN LA TABLA) AL VALOR REAL DE LA FILA DE ACCIONES ACTUAL             
051600 OBTIENE-VALOR-CAMPO-ACC.                                                 
051700     MOVE WKS-CF-CAMPO-ORIGEN(WKS-IX-CONFIG)                              
051800         TO WKS-NOMBRE-CAMPO-BUSCAR.                                      
051900     PERFORM BUSCA-VALOR-CAMPO-ACC.                                       
052000     MOVE WKS-VALOR-CAMPO-BUSCADO TO WKS-VALOR-CAMPO-ORIGEN.              
052100*    LOS NOMBRES DE CAMPO ORIGEN SON LOS TITULOS DE COLUMNA DEL           
052200*    CSV DE REVOLUT, EN INGLES, TAL COMO LOS CAPTURA EL ANALISTA          
052300*    QUE MANTIENE LA TABLA DE PARAMETROS                                  
052400 BUSCA-VALOR-CAMPO-ACC.                                                   
052500     MOVE SPACES TO WKS-VALOR-CAMPO-BUSCADO.                              
052600     IF WKS-NOMBRE-CAMPO-BUSCAR = "DATE"                                  
052700         MOVE GFSTK-FECHA-TXT(1:26) TO WKS-VALOR-CAMPO-BUSCADO            
052800     ELSE                                                                 
052900     IF WKS-NOMBRE-CAMPO-BUSCAR = "TICKER"                                
053000         MOVE GFSTK-TICKER TO WKS-VALOR-CAMPO-BUSCADO                     
053100     ELSE                                                                 
053200     IF WKS-NOMBRE-CAMPO-BUSCAR = "TYPE"                                  
053300         MOVE WKS-TIPO-MAYUSCULAS TO WKS-VALOR-CAMPO-BUSCADO              
053400     ELSE                                                                 
053500     IF WKS-NOMBRE-CAMPO-BUSCAR = "QUANTITY"                              
053600         MOVE GFSTK-CANTIDAD-TXT(1:18) TO WKS-VALOR-CAMPO-BUSCADO         
053700     ELSE                                                                 
053800     IF WKS-NOMBRE-CAMPO-BUSCAR = "PRICE PER SHARE"                       
053900         MOVE GFSTK-PRECIO-TXT(1:18) TO WKS-VALOR-CAMPO-BUSCADO           
054000     ELSE                                                                 
054100     IF WKS-NOMBRE-CAMPO-BUSCAR = "CURRENCY"                              
054200         MOVE GFSTK-DIVISA TO WKS-VALOR-CAMPO-BUSCADO                     
054300     END-IF END-IF END-IF END-IF END-IF END-IF.                           
054400*****************************************************************         
054500*    PROCESO DEL ARCHIVO DE CRIPTOMONEDA (DIRIGIDO POR TABLA)   *         
054600*****************************************************************         
054700*****************************************************************         
054800*    PROCESO DEL ARCHIVO DE CRIPTOMONEDA (DIRIGIDO POR TABLA);   *        
054900*    MISMA MECANICA QUE PROCESAR-ARCHIVO-ACCIONES PERO CON LOS   *        
055000*    RENGLONES DE LA TABLA CUYO ORIGEN-DATO ES "CRYPTO"          *        
055100*****************************************************************         
055200 PROCESAR-ARCHIVO-CRIPTO SECTION.                                         
055300     DISPLAY "Processing (crypto): ACCCRYIN".                             
055400     MOVE "S" TO WKS-ES-PRIMERA-FILA.                                     
055500     PERFORM LEER-REGISTRO-CRIPTO THRU                                    
055600             LEER-REGISTRO-CRIPTO-E.                                      
055700     PERFORM TRANSFORMAR-Y-ESCRIBIR-CRI                                   
055800         UNTIL HAY-FIN-CRIPTO.                                            
055900     DISPLAY "  -> ACCCRYOT (" WKS-CONT-ESCRIT-CRI                        
056000             " activities)".                                              
056100     ADD WKS-CONT-ESCRIT-CRI TO WKS-TOTAL-GENERAL.                        
056200 PROCESAR-ARCHIVO-CRIPTO-E.                                               
056300     EXIT.                                                                
056400*    LA PRIMERA FILA ES EL ENCABEZADO, SE DESCARTA SIN TRANSFORMAR        
056500 TRANSFORMAR-Y-ESCRIBIR-CRI.                                              
056600     MOVE "N" TO WKS-OMITIR-FILA.                                         
056700     IF NOT ES-LA-PRIMERA-FILA                                            
056800         MOVE GFCRY-TIPO-TXT TO WKS-TIPO-MAYUSCULAS                       
056900         INSPECT WKS-TIPO-MAYUSCULAS CONVERTING                           
057000             "abcdefghijklmnopqrstuvwxyz"                                 
057100             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
057200         PERFORM EVALUA-FILTROS-CRI                                       
057300         IF NOT SE-OMITE-LA-FILA                                          
057400             PERFORM APLICA-MAPEO-CRI                                     
057500             PERFORM ESCRIBIR-ACTIVIDAD-CRI                               
057600         END-IF                                                           
057700     ELSE                                                                 
057800         MOVE "N" TO WKS-ES-PRIMERA-FILA                                  
057900     END-IF.                                                              
058000     PERFORM LEER-REGISTRO-CRIPTO THRU                                    
058100             LEER-REGISTRO-CRIPTO-E.                                      
058200*    FIN DE ARCHIVO BRINCA DIRECTO A LA SALIDA DEL PARRAFO                
058300 LEER-REGISTRO-CRIPTO.                                                    
058400     READ ACCCRYIN                                                        
058500         AT END                                                           
058600             MOVE "S" TO WKS-FIN-CRIPTO                                   
058700             GO TO LEER-REGISTRO-CRIPTO-E                                 
058800     END-READ.                                                            
058900     ADD 1 TO WKS-CONT-LEIDOS-CRI.                                        
059000     PERFORM PARTIR-FILA-CRIPTO.                                          
059100 LEER-REGISTRO-CRIPTO-E.                                                  
059200     EXIT.                                                                
059300*    LA FECHA DE CRIPTO PUEDE TRAER COMAS ADENTRO DEL TEXTO, POR          
059400*    ESO SE USA UNSTRING CON POINTER Y SE TOMA EL RESTO DE LA             
059500*    LINEA COMO FECHA COMPLETA DESPUES DE LA SEXTA COLUMNA                
059600 PARTIR-FILA-CRIPTO.                                                      
059700     MOVE 1 TO WKS-PUNTERO.                                               
059800     UNSTRING REG-ENTRADA-CRIPTO DELIMITED BY ","                         
059900         INTO GFCRY-SIMBOLO       GFCRY-TIPO-TXT                          
060000              GFCRY-CANTIDAD-TXT  GFCRY-PRECIO-TXT                        
060100              GFCRY-VALOR-TXT     GFCRY-COMISION-TXT                      
060200         WITH POINTER WKS-PUNTERO                                         
060300     END-UNSTRING.                                                        
060400     MOVE REG-ENTRADA-CRIPTO(WKS-PUNTERO:26)                              
060500         TO GFCRY-FECHA-TXT.                                              
060600*****************************************************************         
060700*    FILTRO DIRIGIDO POR TABLA - CRIPTO (TIPO F, CRYPTO)        *         
060800*****************************************************************         
060900*    ANALOGO A EVALUA-FILTROS-ACC PERO PARA ORIGEN-DATO "CRYPTO"          
061000 EVALUA-FILTROS-CRI.                                                      
061100     MOVE 1 TO WKS-SUBIND-1.                                              
061200     PERFORM PROBAR-UN-FILTRO-CRI                                         
061300         UNTIL WKS-SUBIND-1 > WKS-CONT-TABLA-CONFIG OR                    
061400               SE-OMITE-LA-FILA.                                          
061500 PROBAR-UN-FILTRO-CRI.                                                    
061600     SET WKS-IX-CONFIG TO WKS-SUBIND-1.                                   
061700     IF WKS-CF-TIPO-REG(WKS-IX-CONFIG) = "F" AND                          
061800        WKS-CF-ORIGEN-DATO(WKS-IX-CONFIG) = "CRYPTO"                      
061900         PERFORM OBTIENE-VALOR-CAMPO-CRI                                  
062000         PERFORM EVALUA-UN-OPERADOR                                       
062100         IF LA-REGLA-CUMPLIO                                              
062200             MOVE "S" TO WKS-OMITIR-FILA                                  
062300         END-IF                                                           
062400     END-IF.                                                              
062500     ADD 1 TO WKS-SUBIND-1.                                               
062600*****************************************************************         
062700*    MAPEO DIRIGIDO POR TABLA - CRIPTO (TIPO M, CRYPTO)         *         
062800*****************************************************************         
062900*    NUCLEO DEL MOTOR PARA CRIPTO, ANALOGO A APLICA-MAPEO-ACC;            
063000*    ESTE PARRAFO NUNCA TUVO EL MOVE FIJO DE CUENTA QUE SE                
063100*    QUITO DEL LADO DE ACCIONES (REQ 08511) - SIEMPRE FUE                 
063200*    COMPLETAMENTE DIRIGIDO POR LA TABLA DE PARAMETROS                    
063300 APLICA-MAPEO-CRI.                                                        
063400     MOVE SPACES TO GFACT-REGISTRO-SALIDA.                                
063500     MOVE 1 TO WKS-SUBIND-1.                                              
063600     MOVE SPACES TO WKS-CAMPO-DEST-ANTERIOR.                              
063700     MOVE "N" TO WKS-CONDICION-CUMPLIO.                                   
063800     PERFORM APLICA-UN-CAMPO-CRI                                          
063900         UNTIL WKS-SUBIND-1 > WKS-CONT-TABLA-CONFIG.                      
064000*    APLICA UN RENGLON DE MAPEO CRIPTO SI ES TIPO "M" DE ORIGEN           
064100*    "CRYPTO"; RESPETA LA MISMA SECUENCIA CONDITIONAL QUE ACC             
064200 APLICA-UN-CAMPO-CRI.                                                     
064300     SET WKS-IX-CONFIG TO WKS-SUBIND-1.                                   
064400     IF WKS-CF-TIPO-REG(WKS-IX-CONFIG) = "M" AND                          
064500        WKS-CF-ORIGEN-DATO(WKS-IX-CONFIG) = "CRYPTO"                      
064600         PERFORM CONTROLA-SECUENCIA-CONDICIONAL                           
064700         IF SI-ESCRIBIR-CAMPO                                             
064800             PERFORM OBTIENE-VALOR-CAMPO-CRI                              
064900             PERFORM APLICA-TRANSFORM-DYN                                 
065000             IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG)                      
065100                    NOT = "CONDITIONAL" OR SI-GUARDA-CUMPLIO              
065200                 PERFORM ARMA-CAMPO-DESTINO-CRI                           
065300             END-IF                                                       
065400             IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) =                    
065500                    "CONDITIONAL" AND SI-GUARDA-CUMPLIO                   
065600                 MOVE "S" TO WKS-CONDICION-CUMPLIO                        
065700             END-IF                                                       
065800         END-IF                                                           
065900     END-IF.                                                              
066000     ADD 1 TO WKS-SUBIND-1.                                               
066100*    TRADUCE EL NOMBRE DE CAMPO ORIGEN CONFIGURADO AL VALOR               
066200*    REAL DE LA FILA DE CRIPTO ACTUAL                                     
066300 OBTIENE-VALOR-CAMPO-CRI.                                                 
066400     MOVE WKS-CF-CAMPO-ORIGEN(WKS-IX-CONFIG)                              
066500         TO WKS-NOMBRE-CAMPO-BUSCAR.                                      
066600     PERFORM BUSCA-VALOR-CAMPO-CRI.                                       
066700     MOVE WKS-VALOR-CAMPO-BUSCADO TO WKS-VALOR-CAMPO-ORIGEN.              
066800*    LOS NOMBRES DE CAMPO ORIGEN SON LOS TITULOS DE COLUMNA DEL           
066900*    CSV DE REVOLUT CRIPTO, TAL COMO LOS CAPTURA EL ANALISTA EN           
067000*    LA TABLA DE PARAMETROS; SYMBOL SE PASA A MAYUSCULAS PORQUE           
067100*    ASI LO ESPERA YAHOO FINANCE                                          
067200 BUSCA-VALOR-CAMPO-CRI.                                                   
067300     MOVE SPACES TO WKS-VALOR-CAMPO-BUSCADO.                              
067400     IF WKS-NOMBRE-CAMPO-BUSCAR = "SYMBOL"                                
067500         MOVE GFCRY-SIMBOLO TO WKS-VALOR-CAMPO-BUSCADO                    
067600         INSPECT WKS-VALOR-CAMPO-BUSCADO CONVERTING                       
067700             "abcdefghijklmnopqrstuvwxyz"                                 
067800             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
067900     ELSE                                                                 
068000     IF WKS-NOMBRE-CAMPO-BUSCAR = "TYPE"                                  
068100         MOVE WKS-TIPO-MAYUSCULAS TO WKS-VALOR-CAMPO-BUSCADO              
068200     ELSE                                                                 
068300     IF WKS-NOMBRE-CAMPO-BUSCAR = "QUANTITY"                              
068400         MOVE GFCRY-CANTIDAD-TXT(1:18) TO WKS-VALOR-CAMPO-BUSCADO         
068500     ELSE                                                                 
068600     IF WKS-NOMBRE-CAMPO-BUSCAR = "PRICE"                                 
068700         MOVE GFCRY-PRECIO-TXT(1:18) TO WKS-VALOR-CAMPO-BUSCADO           
068800     ELSE                                                                 
068900     IF WKS-NOMBRE-CAMPO-BUSCAR = "FEES"                                  
069000         MOVE GFCRY-COMISION-TXT(1:18) TO WKS-VALOR-CAMPO-BUSCADO         
069100     ELSE                                                                 
069200     IF WKS-NOMBRE-CAMPO-BUSCAR = "DATE"                                  
069300         MOVE GFCRY-FECHA-TXT(1:26) TO WKS-VALOR-CAMPO-BUSCADO            
069400     END-IF END-IF END-IF END-IF END-IF END-IF.                           
069500*    DESPACHADOR COMPARTIDO: SEGUN EL ORIGEN-DATO DEL RENGLON             
069600*    ACTUAL DE LA TABLA, DELEGA A LA BUSQUEDA DE ACCIONES O DE            
069700*    CRIPTO; LO USAN LOS PARRAFOS DEL MOTOR QUE NO SABEN A                
069800*    PRIORI SI ESTAN PROCESANDO UNA U OTRA (EJ. EL FILTRO DE              
069900*    GUARDA Y LA FORMULA)                                                 
070000 BUSCA-VALOR-CAMPO-DYN.                                                   
070100     IF WKS-CF-ORIGEN-DATO(WKS-IX-CONFIG) = "STOCKS"                      
070200         PERFORM BUSCA-VALOR-CAMPO-ACC                                    
070300     ELSE                                                                 
070400         PERFORM BUSCA-VALOR-CAMPO-CRI                                    
070500     END-IF.                                                              
070600*    UN CAMPO DE SALIDA PUEDE TENER VARIOS RENGLONES CONDITIONAL          
070700*    EN CADENA (EJ. "SI TYPE=BUY, SI TYPE=SELL, SINO..."); EN             
070800*    CUANTO UNO DE ELLOS CUMPLE SE MARCA WKS-CONDICION-CUMPLIO Y          
070900*    LOS DEMAS RENGLONES DEL MISMO CAMPO DESTINO SE SALTAN                
071000 CONTROLA-SECUENCIA-CONDICIONAL.                                          
071100     MOVE "S" TO WKS-ESCRIBIR-CAMPO.                                      
071200     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG)                               
071300            NOT = WKS-CAMPO-DEST-ANTERIOR                                 
071400         MOVE WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG)                         
071500             TO WKS-CAMPO-DEST-ANTERIOR                                   
071600         MOVE "N" TO WKS-CONDICION-CUMPLIO                                
071700     END-IF.                                                              
071800     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "CONDITIONAL"              
071900            AND YA-CUMPLIO-CONDICION                                      
072000         MOVE "N" TO WKS-ESCRIBIR-CAMPO                                   
072100     END-IF.                                                              
072200*****************************************************************         
072300*    EVALUACION GENERICA DE UN OPERADOR DE FILTRO: 7 OPERADORES  *        
072400*    CONFIGURABLES EN LA TABLA (REQ 07701, REQ 08344).  LA       *        
072500*    COMPARACION SE HACE A 20 POSICIONES PORQUE LOS CAMPOS DE    *        
072600*    ORIGEN MAS COMUNES (TICKER, TYPE) SE CAPTURAN A ESE ANCHO   *        
072700*    EN LA TABLA DE PARAMETROS                                   *        
072800*****************************************************************         
072900 EVALUA-UN-OPERADOR.                                                      
073000     MOVE "N" TO WKS-REGLA-CUMPLIO.                                       
073100*    EQUALS/NOT_EQUALS: COMPARACION EXACTA CONTRA VALOR-PARM-1            
073200     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "EQUALS"                  
073300         IF WKS-VALOR-CAMPO-ORIGEN(1:20) =                                
073400            WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)(1:20)                      
073500             MOVE "S" TO WKS-REGLA-CUMPLIO                                
073600         END-IF                                                           
073700     ELSE                                                                 
073800     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "NOT_EQUALS"              
073900         IF WKS-VALOR-CAMPO-ORIGEN(1:20) NOT =                            
074000            WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)(1:20)                      
074100             MOVE "S" TO WKS-REGLA-CUMPLIO                                
074200         END-IF                                                           
074300     ELSE                                                                 
074400*    IN/NOT_IN: VALOR-PARM-1 TRAE UNA LISTA SEPARADA POR "|"              
074500     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "IN"                      
074600         MOVE WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)                          
074700             TO WKS-LISTA-DE-VALORES                                      
074800         MOVE WKS-VALOR-CAMPO-ORIGEN(1:20) TO WKS-VALOR-A-BUSCAR          
074900         PERFORM BUSCA-EN-LISTA-DE-VALORES                                
075000         IF SE-ENCONTRO-VALOR                                             
075100             MOVE "S" TO WKS-REGLA-CUMPLIO                                
075200         END-IF                                                           
075300     ELSE                                                                 
075400     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "NOT_IN"                  
075500         MOVE WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)                          
075600             TO WKS-LISTA-DE-VALORES                                      
075700         MOVE WKS-VALOR-CAMPO-ORIGEN(1:20) TO WKS-VALOR-A-BUSCAR          
075800         PERFORM BUSCA-EN-LISTA-DE-VALORES                                
075900         IF NOT SE-ENCONTRO-VALOR                                         
076000             MOVE "S" TO WKS-REGLA-CUMPLIO                                
076100         END-IF                                                           
076200     ELSE                                                                 
076300*    IS_EMPTY/IS_NOT_EMPTY: NO USAN VALOR-PARM-1, SOLO MIRAN SI           
076400*    EL CAMPO ORIGEN VINO EN BLANCO                                       
076500     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "IS_EMPTY"                
076600         IF WKS-VALOR-CAMPO-ORIGEN = SPACES                               
076700             MOVE "S" TO WKS-REGLA-CUMPLIO                                
076800         END-IF                                                           
076900     ELSE                                                                 
077000     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "IS_NOT_EMPTY"            
077100         IF WKS-VALOR-CAMPO-ORIGEN NOT = SPACES                           
077200             MOVE "S" TO WKS-REGLA-CUMPLIO                                
077300         END-IF                                                           
077400     ELSE                                                                 
077500*    CONTAINS: BUSQUEDA DE SUBCADENA REAL (VER EVALUA-CONTIENE),          
077600*    NO UNA COMPARACION EXACTA COMO LOS DEMAS OPERADORES                  
077700     IF WKS-CF-OPERADOR-FILTRO(WKS-IX-CONFIG) = "CONTAINS"                
077800         PERFORM EVALUA-CONTIENE                                          
077900         IF SE-ENCONTRO-VALOR                                             
078000             MOVE "S" TO WKS-REGLA-CUMPLIO                                
078100         END-IF                                                           
078200     END-IF END-IF END-IF END-IF END-IF END-IF END-IF.                    
078300*    RECORRE LA LISTA "|"-SEPARADA CON UNSTRING+POINTER, UN               
078400*    VALOR A LA VEZ, HASTA ENCONTRAR COINCIDENCIA O AGOTARLA              
078500 BUSCA-EN-LISTA-DE-VALORES.                                               
078600     MOVE "N" TO WKS-VALOR-ENCONTRADO.                                    
078700     MOVE 1 TO WKS-PUNTERO.                                               
078800     PERFORM PROBAR-UN-VALOR-DE-LISTA                                     
078900         UNTIL WKS-PUNTERO > 60 OR SE-ENCONTRO-VALOR.                     
079000 PROBAR-UN-VALOR-DE-LISTA.                                                
079100     MOVE SPACES TO WKS-UN-VALOR-LISTA.                                   
079200     UNSTRING WKS-LISTA-DE-VALORES DELIMITED BY "|"                       
079300         INTO WKS-UN-VALOR-LISTA                                          
079400         WITH POINTER WKS-PUNTERO                                         
079500     END-UNSTRING.                                                        
079600     IF WKS-UN-VALOR-LISTA = WKS-VALOR-A-BUSCAR                           
079700         MOVE "S" TO WKS-VALOR-ENCONTRADO                                 
079800     END-IF.                                                              
079900*****************************************************************         
080000*    BUSQUEDA DE SUBCADENA (OPERADOR CONTAINS), REQ 08344: LA    *        
080100*    VERSION ANTERIOR SOLO COMPARABA IGUALDAD EXACTA; ESTA       *        
080200*    DESLIZA LA VENTANA DE COMPARACION POSICION POR POSICION     *        
080300*    HASTA ENCONTRAR EL VALOR BUSCADO ADENTRO DEL CAMPO ORIGEN   *        
080400*****************************************************************         
080500 EVALUA-CONTIENE.                                                         
080600     MOVE "N" TO WKS-VALOR-ENCONTRADO.                                    
080700     PERFORM CALCULA-LONGITUD-CAMPO-ORIGEN.                               
080800     MOVE WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)(1:30)                        
080900         TO WKS-VALOR-CONTIENE.                                           
081000     MOVE 30 TO WKS-LONGITUD-VALOR.                                       
081100     PERFORM RECORTA-ESPACIO-VALOR-CONTIENE                               
081200         UNTIL WKS-LONGITUD-VALOR = 0 OR                                  
081300             WKS-VALOR-CONTIENE(WKS-LONGITUD-VALOR:1) NOT = SPACE.        
081400     IF WKS-LONGITUD-VALOR > 0 AND                                        
081500        WKS-LONGITUD-VALOR NOT > WKS-LONGITUD                             
081600         MOVE 1 TO WKS-PUNTERO                                            
081700         PERFORM PROBAR-POSICION-CONTIENE                                 
081800             UNTIL WKS-PUNTERO >                                          
081900                       WKS-LONGITUD - WKS-LONGITUD-VALOR + 1 OR           
082000                   SE-ENCONTRO-VALOR                                      
082100     END-IF.                                                              
082200*    RECORTA EL VALOR BUSCADO A SU LONGITUD REAL SIN ESPACIOS             
082300 RECORTA-ESPACIO-VALOR-CONTIENE.                                          
082400     SUBTRACT 1 FROM WKS-LONGITUD-VALOR.                                  
082500*    COMPARA EL VALOR BUSCADO CONTRA LA VENTANA DEL CAMPO ORIGEN          
082600*    QUE EMPIEZA EN LA POSICION ACTUAL DEL PUNTERO                        
082700 PROBAR-POSICION-CONTIENE.                                                
082800     IF WKS-VALOR-CAMPO-ORIGEN(WKS-PUNTERO:WKS-LONGITUD-VALOR) =          
082900        WKS-VALOR-CONTIENE(1:WKS-LONGITUD-VALOR)                          
083000         MOVE "S" TO WKS-VALOR-ENCONTRADO                                 
083100     END-IF.                                                              
083200     ADD 1 TO WKS-PUNTERO.                                                
083300*    LONGITUD REAL DEL CAMPO ORIGEN, SIN LOS ESPACIOS DE RELLENO          
083400*    A LA DERECHA (30 POSICIONES ES EL ANCHO MAXIMO DE TRABAJO)           
083500 CALCULA-LONGITUD-CAMPO-ORIGEN.                                           
083600     MOVE 30 TO WKS-LONGITUD.                                             
083700     PERFORM RECORTA-ESPACIO-CAMPO-ORIGEN                                 
083800         UNTIL WKS-LONGITUD = 0 OR                                        
083900             WKS-VALOR-CAMPO-ORIGEN(WKS-LONGITUD:1) NOT = SPACE.          
084000 RECORTA-ESPACIO-CAMPO-ORIGEN.                                            
084100     SUBTRACT 1 FROM WKS-LONGITUD.                                        
084200*****************************************************************         
084300*    APLICACION GENERICA DE UN TRANSFORM (SEGUN GFCFG-TIPO-     *         
084400*    TRANSFORM).  SUFIJO/PREFIJO ADMITEN GUARDA OPCIONAL        *         
084500*    (GFCFG-GUARDA-xxx); CONDITIONAL Y FORMULA SE RESUELVEN     *         
084600*    CON LA MISMA GUARDA Y LA ARITMETICA RESTRINGIDA.           *         
084700*****************************************************************         
084800 APLICA-TRANSFORM-DYN.                                                    
084900     MOVE SPACES TO WKS-TEXTO-A-PARSEAR.                                  
085000     MOVE "S" TO WKS-GUARDA-CUMPLIO.                                      
085100*    CONSTANT: EL VALOR ES LITERAL, VIENE COMPLETO EN LA TABLA            
085200     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "CONSTANT"                 
085300         MOVE WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)(1:30)                    
085400             TO WKS-TEXTO-A-PARSEAR                                       
085500     ELSE                                                                 
085600*    LOOKUP: TRADUCE EL VALOR ORIGEN CONTRA UNA TABLA DE PARES            
085700*    "ORIGEN=DESTINO" EMPACADA EN VALOR-PARM-1                            
085800     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "LOOKUP"                   
085900         PERFORM BUSCA-VALOR-EN-TABLA-LOOKUP                              
086000     ELSE                                                                 
086100*    SUFFIX/PREFIX: AGREGA TEXTO ANTES O DESPUES DEL VALOR                
086200*    ORIGEN, SOLO SI LA GUARDA OPCIONAL (SI LA HAY) SE CUMPLE             
086300     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "SUFFIX" OR                
086400        WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "PREFIX"                   
086500         PERFORM EVALUA-GUARDA-DYN                                        
086600         PERFORM APLICA-SUFIJO-O-PREFIJO                                  
086700     ELSE                                                                 
086800*    DATE-FORMAT: NORMALIZA LA FECHA ORIGEN A AAAA-MM-DD                  
086900     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "DATE-FORMAT"              
087000         PERFORM NORMALIZA-FECHA-DYN                                      
087100     ELSE                                                                 
087200*    CONDITIONAL: SOLO ESCRIBE EL VALOR CONSTANTE DE VALOR-               
087300*    PARM-1 SI LA GUARDA CUMPLE; SI NO CUMPLE EL CAMPO QUEDA              
087400*    VACIO Y EL SIGUIENTE RENGLON CONDITIONAL DEL MISMO CAMPO             
087500*    DESTINO TIENE SU OPORTUNIDAD (VER CONTROLA-SECUENCIA-                
087600*    CONDICIONAL)                                                         
087700     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "CONDITIONAL"              
087800         PERFORM EVALUA-GUARDA-DYN                                        
087900         IF SI-GUARDA-CUMPLIO                                             
088000             MOVE WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)(1:30)                
088100                 TO WKS-TEXTO-A-PARSEAR                                   
088200         END-IF                                                           
088300     ELSE                                                                 
088400*    FORMULA: OPERACION ARITMETICA SIMPLE ENTRE DOS OPERANDOS             
088500*    (VER EVALUA-FORMULA-DYN)                                             
088600     IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "FORMULA"                  
088700         PERFORM EVALUA-FORMULA-DYN                                       
088800     ELSE                                                                 
088900*    SIN TIPO DE TRANSFORM RECONOCIDO: SE COPIA EL VALOR ORIGEN           
089000*    TAL CUAL (COMPORTAMIENTO POR DEFECTO)                                
089100         MOVE WKS-VALOR-CAMPO-ORIGEN(1:30) TO                             
089200             WKS-TEXTO-A-PARSEAR                                          
089300     END-IF END-IF END-IF END-IF END-IF END-IF.                           
089400*    ARMA EL TEXTO CON EL SUFIJO O PREFIJO PEGADO AL VALOR                
089500*    ORIGEN; SI LA GUARDA NO CUMPLIO, WKS-TEXTO-A-PARSEAR QUEDA           
089600*    EN BLANCO Y EL CAMPO NO SE ESCRIBE (VER ARMA-CAMPO-DESTINO)          
089700 APLICA-SUFIJO-O-PREFIJO.                                                 
089800     IF SI-GUARDA-CUMPLIO                                                 
089900         PERFORM CALCULA-LONGITUD-CAMPO-ORIGEN                            
090000         IF WKS-LONGITUD > 0                                              
090100             IF WKS-CF-TIPO-TRANSFORM(WKS-IX-CONFIG) = "SUFFIX"           
090200                 STRING WKS-VALOR-CAMPO-ORIGEN(1:WKS-LONGITUD)            
090300                            DELIMITED SIZE                                
090400                        WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)                
090500                            DELIMITED BY SPACE                            
090600                     INTO WKS-TEXTO-A-PARSEAR                             
090700                 END-STRING                                               
090800             ELSE                                                         
090900                 STRING WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)                
091000                            DELIMITED BY SPACE                            
091100                        WKS-VALOR-CAMPO-ORIGEN(1:WKS-LONGITUD)            
091200                            DELIMITED SIZE                                
091300                     INTO WKS-TEXTO-A-PARSEAR                             
091400                 END-STRING                                               
091500             END-IF                                                       
091600         END-IF                                                           
091700     ELSE                                                                 
091800         MOVE WKS-VALOR-CAMPO-ORIGEN(1:30) TO WKS-TEXTO-A-PARSEAR         
091900     END-IF.                                                              
092000*****************************************************************         
092100*    GUARDA OPCIONAL DE SUFIJO/PREFIJO/CONDITIONAL: EQUALS,     *         
092200*    NOT_EQUALS O IN, EVALUADA CONTRA CUALQUIER CAMPO DEL       *         
092300*    REGISTRO (GFCFG-GUARDA-CAMPO EN BLANCO = SIN GUARDA)       *         
092400*****************************************************************         
092500 EVALUA-GUARDA-DYN.                                                       
092600     MOVE "S" TO WKS-GUARDA-CUMPLIO.                                      
092700     IF WKS-CF-GUARDA-CAMPO(WKS-IX-CONFIG) NOT = SPACES                   
092800         MOVE WKS-CF-GUARDA-CAMPO(WKS-IX-CONFIG)                          
092900             TO WKS-NOMBRE-CAMPO-BUSCAR                                   
093000         PERFORM BUSCA-VALOR-CAMPO-DYN                                    
093100         MOVE "N" TO WKS-GUARDA-CUMPLIO                                   
093200         IF WKS-CF-GUARDA-OPERADOR(WKS-IX-CONFIG) = "EQUALS"              
093300             IF WKS-VALOR-CAMPO-BUSCADO(1:20) =                           
093400                WKS-CF-GUARDA-VALOR(WKS-IX-CONFIG)(1:20)                  
093500                 MOVE "S" TO WKS-GUARDA-CUMPLIO                           
093600             END-IF                                                       
093700         ELSE                                                             
093800         IF WKS-CF-GUARDA-OPERADOR(WKS-IX-CONFIG) = "NOT_EQUALS"          
093900             IF WKS-VALOR-CAMPO-BUSCADO(1:20) NOT =                       
094000                WKS-CF-GUARDA-VALOR(WKS-IX-CONFIG)(1:20)                  
094100                 MOVE "S" TO WKS-GUARDA-CUMPLIO                           
094200             END-IF                                                       
094300         ELSE                                                             
094400         IF WKS-CF-GUARDA-OPERADOR(WKS-IX-CONFIG) = "IN"                  
094500             MOVE WKS-CF-GUARDA-VALOR(WKS-IX-CONFIG)                      
094600                 TO WKS-LISTA-DE-VALORES                                  
094700             MOVE WKS-VALOR-CAMPO-BUSCADO(1:20)                           
094800                 TO WKS-VALOR-A-BUSCAR                                    
094900             PERFORM BUSCA-EN-LISTA-DE-VALORES                            
095000             IF SE-ENCONTRO-VALOR                                         
095100                 MOVE "S" TO WKS-GUARDA-CUMPLIO                           
095200             END-IF                                                       
095300         END-IF END-IF END-IF                                             
095400     END-IF.                                                              
095500*****************************************************************         
095600*    TRANSFORM TIPO FORMULA: UNA OPERACION ARITMETICA (+ - * /) *         
095700*    ENTRE DOS OPERANDOS (CAMPO O LITERAL), 8 DECIMALES         *         
095800*****************************************************************         
095900 EVALUA-FORMULA-DYN.                                                      
096000     PERFORM OBTIENE-OPERANDO-FORMULA-1.                                  
096100     MOVE WKS-VALOR-CAMPO-BUSCADO TO WKS-TEXTO-A-PARSEAR.                 
096200     PERFORM PARSE-DECIMAL-TEXTO.                                         
096300     MOVE WKS-PARTE-ENTERA  TO WKS-FORM-OP1-ENT.                          
096400     MOVE WKS-PARTE-DECIMAL TO WKS-FORM-OP1-DEC.                          
096500     PERFORM OBTIENE-OPERANDO-FORMULA-2.                                  
096600     MOVE WKS-VALOR-CAMPO-BUSCADO TO WKS-TEXTO-A-PARSEAR.                 
096700     PERFORM PARSE-DECIMAL-TEXTO.                                         
096800     MOVE WKS-PARTE-ENTERA  TO WKS-FORM-OP2-ENT.                          
096900     MOVE WKS-PARTE-DECIMAL TO WKS-FORM-OP2-DEC.                          
097000     COMPUTE WKS-FORM-VALOR-1 =                                           
097100         WKS-FORM-OP1-ENT + (WKS-FORM-OP1-DEC / 100000000).               
097200     COMPUTE WKS-FORM-VALOR-2 =                                           
097300         WKS-FORM-OP2-ENT + (WKS-FORM-OP2-DEC / 100000000).               
097400     IF WKS-CF-FORM-OPERADOR(WKS-IX-CONFIG) = "+"                         
097500         COMPUTE WKS-FORM-RESULTADO ROUNDED =                             
097600             WKS-FORM-VALOR-1 + WKS-FORM-VALOR-2                          
097700     ELSE                                                                 
097800     IF WKS-CF-FORM-OPERADOR(WKS-IX-CONFIG) = "-"                         
097900         COMPUTE WKS-FORM-RESULTADO ROUNDED =                             
098000             WKS-FORM-VALOR-1 - WKS-FORM-VALOR-2                          
098100     ELSE                                                                 
098200     IF WKS-CF-FORM-OPERADOR(WKS-IX-CONFIG) = "*"                         
098300         COMPUTE WKS-FORM-RESULTADO ROUNDED =                             
098400             WKS-FORM-VALOR-1 * WKS-FORM-VALOR-2                          
098500     ELSE                                                                 
098600     IF WKS-CF-FORM-OPERADOR(WKS-IX-CONFIG) = "/"                         
098700         IF WKS-FORM-VALOR-2 = 0                                          
098800             MOVE 0 TO WKS-FORM-RESULTADO                                 
098900         ELSE                                                             
099000             COMPUTE WKS-FORM-RESULTADO ROUNDED =                         
099100                 WKS-FORM-VALOR-1 / WKS-FORM-VALOR-2                      
099200         END-IF                                                           
099300     END-IF END-IF END-IF END-IF.                                         
099400*    EL RESULTADO SIEMPRE SE REEMPACA A 8 DECIMALES, IGUAL QUE            
099500*    CUALQUIER OTRO VALOR NUMERICO DEL CONVERSOR (VER                     
099600*    EDITA-NUMERO-SALIDA)                                                 
099700     COMPUTE WKS-PARTE-ENTERA = WKS-FORM-RESULTADO.                       
099800     COMPUTE WKS-PARTE-DECIMAL ROUNDED =                                  
099900         (WKS-FORM-RESULTADO - WKS-PARTE-ENTERA) * 100000000.             
100000     PERFORM EDITA-NUMERO-SALIDA.                                         
100100     MOVE WKS-CAMPO-EDITADO TO WKS-TEXTO-A-PARSEAR.                       
100200*    EL OPERANDO PUEDE SER UN NOMBRE DE CAMPO DEL REGISTRO O UNA          
100300*    CONSTANTE NUMERICA LITERAL; SE DECIDE POR EL PRIMER                  
100400*    CARACTER (DIGITO, "-" O "." = LITERAL; CUALQUIER OTRA COSA           
100500*    = NOMBRE DE CAMPO A BUSCAR)                                          
100600 OBTIENE-OPERANDO-FORMULA-1.                                              
100700     MOVE WKS-CF-FORM-OPERANDO-1(WKS-IX-CONFIG)                           
100800         TO WKS-NOMBRE-CAMPO-BUSCAR.                                      
100900     IF WKS-NOMBRE-CAMPO-BUSCAR(1:1) IS NUMERICO-VALIDO OR                
101000        WKS-NOMBRE-CAMPO-BUSCAR(1:1) = "-" OR                             
101100        WKS-NOMBRE-CAMPO-BUSCAR(1:1) = "."                                
101200         MOVE WKS-CF-FORM-OPERANDO-1(WKS-IX-CONFIG)                       
101300             TO WKS-VALOR-CAMPO-BUSCADO                                   
101400     ELSE                                                                 
101500         PERFORM BUSCA-VALOR-CAMPO-DYN                                    
101600     END-IF.                                                              
101700*    MISMA LOGICA QUE EL OPERANDO 1, PARA EL SEGUNDO OPERANDO             
101800*    DE LA FORMULA                                                        
101900 OBTIENE-OPERANDO-FORMULA-2.                                              
102000     MOVE WKS-CF-FORM-OPERANDO-2(WKS-IX-CONFIG)                           
102100         TO WKS-NOMBRE-CAMPO-BUSCAR.                                      
102200     IF WKS-NOMBRE-CAMPO-BUSCAR(1:1) IS NUMERICO-VALIDO OR                
102300        WKS-NOMBRE-CAMPO-BUSCAR(1:1) = "-" OR                             
102400        WKS-NOMBRE-CAMPO-BUSCAR(1:1) = "."                                
102500         MOVE WKS-CF-FORM-OPERANDO-2(WKS-IX-CONFIG)                       
102600             TO WKS-VALOR-CAMPO-BUSCADO                                   
102700     ELSE                                                                 
102800         PERFORM BUSCA-VALOR-CAMPO-DYN                                    
102900     END-IF.                                                              
103000*****************************************************************         
103100*    TRANSFORM TIPO LOOKUP: VALOR-PARM-1 TRAE UNA LISTA DE      *         
103200*    PARES "ORIGEN=DESTINO" SEPARADOS POR "|"; SI NINGUN PAR    *         
103300*    HACE MATCH SE USA VALOR-PARM-2 COMO DEFAULT                *         
103400*****************************************************************         
103500 BUSCA-VALOR-EN-TABLA-LOOKUP.                                             
103600     MOVE "N" TO WKS-VALOR-ENCONTRADO.                                    
103700     MOVE WKS-CF-VALOR-PARM-1(WKS-IX-CONFIG)                              
103800         TO WKS-LISTA-DE-VALORES.                                         
103900     MOVE 1 TO WKS-PUNTERO.                                               
104000     PERFORM PROBAR-UN-PAR-LOOKUP                                         
104100         UNTIL WKS-PUNTERO > 60 OR SE-ENCONTRO-VALOR.                     
104200     IF NOT SE-ENCONTRO-VALOR                                             
104300         MOVE WKS-CF-VALOR-PARM-2(WKS-IX-CONFIG)(1:30)                    
104400             TO WKS-TEXTO-A-PARSEAR                                       
104500     END-IF.                                                              
104600*    EXTRAE EL SIGUIENTE PAR "ORIGEN=DESTINO" DE LA LISTA                 
104700 PROBAR-UN-PAR-LOOKUP.                                                    
104800     MOVE SPACES TO WKS-UN-VALOR-LISTA.                                   
104900     UNSTRING WKS-LISTA-DE-VALORES DELIMITED BY "|"                       
105000         INTO WKS-UN-VALOR-LISTA                                          
105100         WITH POINTER WKS-PUNTERO                                         
105200     END-UNSTRING.                                                        
105300     PERFORM SEPARA-PAR-LOOKUP.                                           
105400*    PARTE EL PAR EN LA POSICION DEL "=" Y COMPARA LA MITAD               
105500*    IZQUIERDA CONTRA EL VALOR ORIGEN DEL REGISTRO                        
105600 SEPARA-PAR-LOOKUP.                                                       
105700     MOVE 0 TO WKS-SUBIND-2.                                              
105800     PERFORM AVANZA-HASTA-IGUAL                                           
105900         UNTIL WKS-SUBIND-2 >= 20 OR                                      
106000               WKS-UN-VALOR-LISTA(WKS-SUBIND-2 + 1:1) = "=".              
106100     IF WKS-UN-VALOR-LISTA(1:WKS-SUBIND-2) =                              
106200        WKS-VALOR-CAMPO-ORIGEN(1:WKS-SUBIND-2)                            
106300         MOVE WKS-UN-VALOR-LISTA(WKS-SUBIND-2 + 2:20)                     
106400             TO WKS-TEXTO-A-PARSEAR                                       
106500         MOVE "S" TO WKS-VALOR-ENCONTRADO                                 
106600     END-IF.                                                              
106700*    AVANZA UN CARACTER LA BUSQUEDA DEL SIGNO "="                         
106800 AVANZA-HASTA-IGUAL.                                                      
106900     ADD 1 TO WKS-SUBIND-2.                                               
107000*****************************************************************         
107100*    NORMALIZACION DE FECHA DIRIGIDA POR TABLA (SIMPLIFICADA,   *         
107200*    IGUAL FORMATO ISO/ABREVIADO QUE GFCNV000)                  *         
107300*****************************************************************         
107400 NORMALIZA-FECHA-DYN.                                                     
107500     MOVE SPACES TO WKS-FECHA-SALIDA.                                     
107600     MOVE "N" TO WKS-FECHA-VALIDA.                                        
107700     IF WKS-VALOR-CAMPO-ORIGEN(5:1) = "-" AND                             
107800        WKS-VALOR-CAMPO-ORIGEN(8:1) = "-"                                 
107900         MOVE WKS-VALOR-CAMPO-ORIGEN(1:4)  TO WKS-FS-AAAA                 
108000         MOVE WKS-VALOR-CAMPO-ORIGEN(6:2)  TO WKS-FS-MM                   
108100         MOVE WKS-VALOR-CAMPO-ORIGEN(9:2)  TO WKS-FS-DD                   
108200         MOVE "S" TO WKS-FECHA-VALIDA                                     
108300     ELSE                                                                 
108400     IF WKS-VALOR-CAMPO-ORIGEN(4:1) = " " OR                              
108500        WKS-VALOR-CAMPO-ORIGEN(4:1) = ","                                 
108600         MOVE WKS-VALOR-CAMPO-ORIGEN(1:3) TO WKS-MES-TEXTO                
108700         INSPECT WKS-MES-TEXTO CONVERTING                                 
108800             "abcdefghijklmnopqrstuvwxyz"                                 
108900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
109000         PERFORM BUSCA-MES-DYN                                            
109100         IF WKS-MES-NUMERO > 0                                            
109200             MOVE WKS-MES-NUMERO TO WKS-FS-MM                             
109300             MOVE WKS-VALOR-CAMPO-ORIGEN(5:2) TO WKS-FS-DD                
109400             MOVE WKS-VALOR-CAMPO-ORIGEN(9:4) TO WKS-FS-AAAA              
109500             MOVE "S" TO WKS-FECHA-VALIDA                                 
109600         END-IF                                                           
109700     END-IF END-IF.                                                       
109800     IF FECHA-ES-VALIDA                                                   
109900         MOVE WKS-FECHA-SALIDA TO WKS-TEXTO-A-PARSEAR                     
110000     ELSE                                                                 
110100         PERFORM CALCULA-LONGITUD-CAMPO-ORIGEN                            
110200         IF WKS-LONGITUD > 10                                             
110300             MOVE 10 TO WKS-LONGITUD                                      
110400         END-IF                                                           
110500*    SI EL CAMPO ORIGEN VIENE EN BLANCO WKS-LONGITUD QUEDA EN             
110600*    CERO; UNA REFERENCIA (1:0) ES ILEGAL, ASI QUE SE PROTEGE             
110700*    IGUAL QUE AGREGA-CAMPO-A-LINEA - SIN ESTO NO SE CUMPLE LA            
110800*    REGLA "FECHA VACIA -> SALIDA VACIA" PARA DATE-FORMAT                 
110900         IF WKS-LONGITUD > 0                                              
111000             MOVE WKS-VALOR-CAMPO-ORIGEN(1:WKS-LONGITUD)                  
111100                 TO WKS-TEXTO-A-PARSEAR                                   
111200         ELSE                                                             
111300             MOVE SPACES TO WKS-TEXTO-A-PARSEAR                           
111400         END-IF                                                           
111500     END-IF.                                                              
111600 BUSCA-MES-DYN.                                                           
111700     MOVE 0 TO WKS-MES-NUMERO.                                            
111800     MOVE 1 TO WKS-SUBIND-2.                                              
111900     PERFORM COMPARA-UN-MES-DYN                                           
112000         UNTIL WKS-SUBIND-2 > 12.                                         
112100 COMPARA-UN-MES-DYN.                                                      
112200     IF TM-ABREV(WKS-SUBIND-2) = WKS-MES-TEXTO                            
112300         MOVE WKS-SUBIND-2 TO WKS-MES-NUMERO                              
112400     END-IF.                                                              
112500     ADD 1 TO WKS-SUBIND-2.                                               
112600*****************************************************************         
112700*    ARMADO DEL CAMPO DE SALIDA GFACT SEGUN CAMPO-DESTINO;      *         
112800*    UN SOLO PARRAFO COMUN SIRVE A ACCIONES Y A CRIPTO PORQUE   *         
112900*    AMBOS ESCRIBEN AL MISMO REGISTRO GFACT-REGISTRO-SALIDA     *         
113000*****************************************************************         
113100 ARMA-CAMPO-DESTINO-ACC.                                                  
113200     PERFORM ARMA-CAMPO-DESTINO-COMUN.                                    
113300 ARMA-CAMPO-DESTINO-CRI.                                                  
113400     PERFORM ARMA-CAMPO-DESTINO-COMUN.                                    
113500*    CAMPO-DESTINO IDENTIFICA CUAL COLUMNA DEL CSV DE SALIDA              
113600*    RECIBE EL VALOR YA TRANSFORMADO EN WKS-TEXTO-A-PARSEAR               
113700 ARMA-CAMPO-DESTINO-COMUN.                                                
113800     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "DATE"                      
113900         MOVE WKS-TEXTO-A-PARSEAR(1:10) TO GFACT-FECHA                    
114000     ELSE                                                                 
114100     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "SYMBOL"                    
114200         MOVE WKS-TEXTO-A-PARSEAR(1:12) TO GFACT-SIMBOLO                  
114300     ELSE                                                                 
114400     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "TYPE"                      
114500         MOVE WKS-TEXTO-A-PARSEAR(1:8) TO GFACT-TIPO                      
114600     ELSE                                                                 
114700     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "QUANTITY"                  
114800         PERFORM ARMA-CAMPO-NUMERICO-DESTINO                              
114900         MOVE WKS-CAMPO-EDITADO TO GFACT-CANTIDAD-TXT                     
115000     ELSE                                                                 
115100     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "UNITPRICE"                 
115200         PERFORM ARMA-CAMPO-NUMERICO-DESTINO                              
115300         MOVE WKS-CAMPO-EDITADO TO GFACT-PRECIO-UNIT-TXT                  
115400     ELSE                                                                 
115500     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "FEE"                       
115600         PERFORM ARMA-CAMPO-NUMERICO-DESTINO                              
115700         MOVE WKS-CAMPO-EDITADO TO GFACT-COMISION-TXT                     
115800     ELSE                                                                 
115900     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "CURRENCY"                  
116000         MOVE WKS-TEXTO-A-PARSEAR(1:3) TO GFACT-DIVISA                    
116100     ELSE                                                                 
116200     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "ACCOUNT"                   
116300         MOVE WKS-TEXTO-A-PARSEAR(1:20) TO GFACT-CUENTA                   
116400     ELSE                                                                 
116500     IF WKS-CF-CAMPO-DESTINO(WKS-IX-CONFIG) = "DATASOURCE"                
116600         MOVE WKS-TEXTO-A-PARSEAR(1:10) TO GFACT-FUENTE-DATOS             
116700     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF              
116800     END-IF.                                                              
116900*    LOS TRES CAMPOS NUMERICOS (QUANTITY/UNITPRICE/FEE) COMPARTEN         
117000*    EL MISMO REEMPAQUE DECIMAL ANTES DE ESCRIBIRSE AL CSV; UN            
117100*    VALOR EN BLANCO SE TRATA COMO CERO                                   
117200 ARMA-CAMPO-NUMERICO-DESTINO.                                             
117300     IF WKS-TEXTO-A-PARSEAR = SPACES                                      
117400         MOVE "0" TO WKS-CAMPO-EDITADO                                    
117500     ELSE                                                                 
117600         PERFORM PARSE-DECIMAL-TEXTO                                      
117700         PERFORM EDITA-NUMERO-SALIDA                                      
117800     END-IF.                                                              
117900*****************************************************************         
118000*    PARSEO DE UN CAMPO DECIMAL EN TEXTO A DOS ACUMULADORES      *        
118100*****************************************************************         
118200 PARSE-DECIMAL-TEXTO SECTION.                                             
118300     MOVE "N" TO WKS-ES-NEGATIVO.                                         
118400     MOVE "N" TO WKS-VIO-PUNTO.                                           
118500     MOVE 0 TO WKS-CONT-DECIMALES.                                        
118600     MOVE 0 TO WKS-PARTE-ENTERA.                                          
118700     MOVE 0 TO WKS-PARTE-DECIMAL.                                         
118800     PERFORM CALCULA-LONGITUD-TRABAJO.                                    
118900     MOVE 1 TO WKS-PUNTERO.                                               
119000     PERFORM PARSE-UN-CARACTER                                            
119100         UNTIL WKS-PUNTERO > WKS-LONGITUD.                                
119200     PERFORM COMPLETA-DECIMALES-8.                                        
119300 PARSE-DECIMAL-TEXTO-E.                                                   
119400     EXIT.                                                                
119500*    ANALIZA UN CARACTER A LA VEZ: SIGNO, PUNTO DECIMAL, COMA             
119600*    DE MILLAR (SE IGNORA) O DIGITO                                       
119700 PARSE-UN-CARACTER.                                                       
119800     MOVE WKS-TEXTO-A-PARSEAR(WKS-PUNTERO:1)                              
119900         TO WKS-UN-CARACTER.                                              
120000     IF WKS-UN-CARACTER = "-"                                             
120100         MOVE "S" TO WKS-ES-NEGATIVO                                      
120200     ELSE                                                                 
120300     IF WKS-UN-CARACTER = "."                                             
120400         MOVE "S" TO WKS-VIO-PUNTO                                        
120500     ELSE                                                                 
120600     IF WKS-UN-CARACTER = ","                                             
120700         CONTINUE                                                         
120800     ELSE                                                                 
120900     IF WKS-UN-CARACTER IS NUMERICO-VALIDO                                
121000         IF YA-VIO-PUNTO                                                  
121100             IF WKS-CONT-DECIMALES < 8                                    
121200                 ADD 1 TO WKS-CONT-DECIMALES                              
121300                 COMPUTE WKS-PARTE-DECIMAL =                              
121400                     WKS-PARTE-DECIMAL * 10 + WKS-UN-DIGITO               
121500             END-IF                                                       
121600         ELSE                                                             
121700             COMPUTE WKS-PARTE-ENTERA =                                   
121800                 WKS-PARTE-ENTERA * 10 + WKS-UN-DIGITO                    
121900         END-IF                                                           
122000     END-IF END-IF END-IF END-IF.                                         
122100     ADD 1 TO WKS-PUNTERO.                                                
122200 COMPLETA-DECIMALES-8.                                                    
122300     PERFORM COMPLETA-UN-DECIMAL                                          
122400         UNTIL WKS-CONT-DECIMALES >= 8.                                   
122500*    RELLENA CON CEROS A LA DERECHA HASTA COMPLETAR 8 POSICIONES          
122600*    DECIMALES, PARA QUE TODOS LOS VALORES SE COMPAREN Y EDITEN           
122700*    EN LA MISMA ESCALA                                                   
122800 COMPLETA-UN-DECIMAL.                                                     
122900     COMPUTE WKS-PARTE-DECIMAL = WKS-PARTE-DECIMAL * 10.                  
123000     ADD 1 TO WKS-CONT-DECIMALES.                                         
123100*****************************************************************         
123200*    EDICION DE SALIDA: RECORTA CEROS Y PUNTO SOBRANTES          *        
123300*****************************************************************         
123400 EDITA-NUMERO-SALIDA SECTION.                                             
123500     MOVE SPACES TO WKS-CAMPO-EDITADO.                                    
123600     MOVE WKS-PARTE-ENTERA TO WKS-NUMERO-EDITADO.                         
123700     MOVE 0 TO WKS-CONT-ESPACIOS.                                         
123800     INSPECT WKS-NUMERO-EDITADO TALLYING                                  
123900         WKS-CONT-ESPACIOS FOR LEADING SPACE.                             
124000     MOVE WKS-PARTE-DECIMAL TO WKS-DECIMALES-TXT.                         
124100     MOVE 8 TO WKS-SUBIND-2.                                              
124200     PERFORM BUSCA-CEROS-FINALES                                          
124300         UNTIL WKS-SUBIND-2 < 1 OR                                        
124400               WKS-DECIMAL-POS(WKS-SUBIND-2) NOT = ZERO.                  
124500     PERFORM ARMA-NUMERO-EDITADO.                                         
124600 EDITA-NUMERO-SALIDA-E.                                                   
124700     EXIT.                                                                
124800*    RECORRE LOS 8 DECIMALES DE DERECHA A IZQUIERDA MIENTRAS              
124900*    SEAN CERO, PARA NO ESCRIBIR CEROS SOBRANTES AL CSV                   
125000 BUSCA-CEROS-FINALES.                                                     
125100     SUBTRACT 1 FROM WKS-SUBIND-2.                                        
125200*    PEGA LA PARTE ENTERA SIN ESPACIOS A LA IZQUIERDA Y, SI               
125300*    QUEDARON DECIMALES SIGNIFICATIVOS, EL PUNTO Y LOS DECIMALES          
125400 ARMA-NUMERO-EDITADO.                                                     
125500     STRING WKS-NUMERO-EDITADO(WKS-CONT-ESPACIOS + 1:                     
125600                9 - WKS-CONT-ESPACIOS) DELIMITED SIZE                     
125700         INTO WKS-CAMPO-EDITADO                                           
125800     END-STRING.                                                          
125900     IF WKS-SUBIND-2 > 0                                                  
126000         MOVE WKS-CAMPO-EDITADO TO WKS-TEXTO-TEMP                         
126100         MOVE SPACES TO WKS-CAMPO-EDITADO                                 
126200         STRING WKS-TEXTO-TEMP DELIMITED BY SPACE                         
126300                "." DELIMITED SIZE                                        
126400                WKS-DECIMALES-TXT(1:WKS-SUBIND-2)                         
126500                    DELIMITED SIZE                                        
126600             INTO WKS-CAMPO-EDITADO                                       
126700         END-STRING                                                       
126800     END-IF.                                                              
126900*****************************************************************         
127000*    RECORTE DE ESPACIOS SOBRANTES (WKS-TEXTO-A-PARSEAR)         *        
127100*****************************************************************         
127200 CALCULA-LONGITUD-TRABAJO.                                                
127300     MOVE 30 TO WKS-LONGITUD.                                             
127400     PERFORM RECORTA-UN-ESPACIO-TRABAJO                                   
127500         UNTIL WKS-LONGITUD = 0 OR                                        
127600               WKS-TEXTO-A-PARSEAR(WKS-LONGITUD:1) NOT = SPACE.           
127700*    RETROCEDE UNA POSICION MIENTRAS EL FINAL SIGA EN BLANCO              
127800 RECORTA-UN-ESPACIO-TRABAJO.                                              
127900     SUBTRACT 1 FROM WKS-LONGITUD.                                        
128000*****************************************************************         
128100*    ARMADO Y ESCRITURA DE LA LINEA DE SALIDA (CSV)              *        
128200*****************************************************************         
128300 ESCRIBIR-ACTIVIDAD-ACC SECTION.                                          
128400     PERFORM ARMA-LINEA-SALIDA.                                           
128500     MOVE WKS-LINEA-SALIDA TO REG-SALIDA-ACCIONES.                        
128600     WRITE REG-SALIDA-ACCIONES.                                           
128700     ADD 1 TO WKS-CONT-ESCRIT-ACC.                                        
128800 ESCRIBIR-ACTIVIDAD-ACC-E.                                                
128900     EXIT.                                                                
129000 ESCRIBIR-ACTIVIDAD-CRI SECTION.                                          
129100     PERFORM ARMA-LINEA-SALIDA.                                           
129200     MOVE WKS-LINEA-SALIDA TO REG-SALIDA-CRIPTO.                          
129300     WRITE REG-SALIDA-CRIPTO.                                             
129400     ADD 1 TO WKS-CONT-ESCRIT-CRI.                                        
129500 ESCRIBIR-ACTIVIDAD-CRI-E.                                                
129600     EXIT.                                                                
129700 ARMA-LINEA-SALIDA.                                                       
129800     MOVE SPACES TO WKS-LINEA-SALIDA.                                     
129900     MOVE 1 TO WKS-PUNTERO.                                               
130000*    COLUMNA 1: FECHA (AAAA-MM-DD)                                        
130100     MOVE GFACT-FECHA TO WKS-TEXTO-A-PARSEAR.                             
130200     PERFORM AGREGA-CAMPO-A-LINEA.                                        
130300     PERFORM AGREGA-COMA-A-LINEA.                                         
130400*    COLUMNA 2: SIMBOLO (TICKER O ISIN, SEGUN LA FUENTE)                  
130500     MOVE GFACT-SIMBOLO TO WKS-TEXTO-A-PARSEAR.                           
130600     PERFORM AGREGA-CAMPO-A-LINEA.                                        
130700     PERFORM AGREGA-COMA-A-LINEA.                                         
130800*    COLUMNA 3: TIPO DE ACTIVIDAD (BUY/SELL/DIVIDEND/...)                 
130900     MOVE GFACT-TIPO TO WKS-TEXTO-A-PARSEAR.                              
131000     PERFORM AGREGA-CAMPO-A-LINEA.                                        
131100     PERFORM AGREGA-COMA-A-LINEA.                                         
131200*    COLUMNA 4: CANTIDAD DE UNIDADES/ACCIONES/CRIPTO                      
131300     MOVE GFACT-CANTIDAD-TXT TO WKS-TEXTO-A-PARSEAR.                      
131400     PERFORM AGREGA-CAMPO-A-LINEA.                                        
131500     PERFORM AGREGA-COMA-A-LINEA.                                         
131600*    COLUMNA 5: PRECIO UNITARIO                                           
131700     MOVE GFACT-PRECIO-UNIT-TXT TO WKS-TEXTO-A-PARSEAR.                   
131800     PERFORM AGREGA-CAMPO-A-LINEA.                                        
131900     PERFORM AGREGA-COMA-A-LINEA.                                         
132000*    COLUMNA 6: COMISION COBRADA POR LA OPERACION                         
132100     MOVE GFACT-COMISION-TXT TO WKS-TEXTO-A-PARSEAR.                      
132200     PERFORM AGREGA-CAMPO-A-LINEA.                                        
132300     PERFORM AGREGA-COMA-A-LINEA.                                         
132400*    COLUMNA 7: DIVISA (USD/EUR/GBP/GBX)                                  
132500     MOVE GFACT-DIVISA TO WKS-TEXTO-A-PARSEAR.                            
132600     PERFORM AGREGA-CAMPO-A-LINEA.                                        
132700     PERFORM AGREGA-COMA-A-LINEA.                                         
132800*    COLUMNA 8: CUENTA GHOSTFOLIO DESTINO (VIENE DE LA TABLA)             
132900     MOVE GFACT-CUENTA TO WKS-TEXTO-A-PARSEAR.                            
133000     PERFORM AGREGA-CAMPO-A-LINEA.                                        
133100     PERFORM AGREGA-COMA-A-LINEA.                                         
133200*    COLUMNA 9 (ULTIMA, SIN COMA): FUENTE DE DATOS PARA                   
133300*    GHOSTFOLIO (YAHOO/COINGECKO/MANUAL)                                  
133400     MOVE GFACT-FUENTE-DATOS TO WKS-TEXTO-A-PARSEAR.                      
133500     PERFORM AGREGA-CAMPO-A-LINEA.                                        
133600*    AGREGA UN CAMPO YA RECORTADO A LA LINEA, AVANZANDO EL                
133700*    PUNTERO DE ESCRITURA; UN CAMPO VACIO NO ESCRIBE NADA                 
133800 AGREGA-CAMPO-A-LINEA.                                                    
133900     PERFORM CALCULA-LONGITUD-TRABAJO.                                    
134000     IF WKS-LONGITUD > 0                                                  
134100         STRING WKS-TEXTO-A-PARSEAR(1:WKS-LONGITUD)                       
134200                    DELIMITED SIZE                                        
134300             INTO WKS-LINEA-SALIDA                                        
134400             WITH POINTER WKS-PUNTERO                                     
134500         END-STRING                                                       
134600     END-IF.                                                              
134700*    SEPARADOR DE COLUMNAS DEL CSV; LA ULTIMA COLUMNA NO LLEVA            
134800*    COMA DE CIERRE PORQUE NO SE PERFORM DESPUES DE ELLA                  
134900 AGREGA-COMA-A-LINEA.                                                     
135000     STRING "," DELIMITED SIZE                                            
135100         INTO WKS-LINEA-SALIDA                                            
135200         WITH POINTER WKS-PUNTERO                                         
135300     END-STRING.                                                          
135400*****************************************************************         
135500*    TOTALES Y CIERRE: RESUMEN DE CONTROL PARA EL LOG DEL JOB   *         
135600*    Y CIERRE ORDENADO DE LOS CINCO ARCHIVOS DEL PROGRAMA        *        
135700*****************************************************************         
135800 IMPRIME-TOTALES SECTION.                                                 
135900*    EL TOTAL GENERAL SE ACUMULA EN 000-PRINCIPAL SUMANDO LOS             
136000*    CONTADORES DE ESCRITURA DE ACCIONES Y CRIPTO                         
136100     DISPLAY "========================================".                  
136200     DISPLAY "Total activities converted: "                               
136300             WKS-TOTAL-GENERAL.                                           
136400 IMPRIME-TOTALES-E.                                                       
136500     EXIT.                                                                
136600*    CIERRA LOS DOS ARCHIVOS DE ENTRADA DE ACTIVIDAD, EL                  
136700*    ARCHIVO DE CONFIGURACION Y LOS DOS ARCHIVOS DE SALIDA                
136800 CERRAR-ARCHIVOS SECTION.                                                 
136900     CLOSE ACCCFGIN ACCSTKIN ACCCRYIN ACCSTKOT ACCCRYOT.                  
137000 CERRAR-ARCHIVOS-E.                                                       
137100     EXIT.                                                                






