000100*****************************************************************         
000200*   GFSTKIN   -  LAYOUT DE ENTRADA EXPORTACION DE ACCIONES      *         
000300*   APLICACION : GHOSTFOLIO CONVERTER                            *        
000400*   USADO POR  : GFCNV000                                        *        
000500*   DESCRIPCION: UNA FILA DEL CSV DE OPERACIONES DE ACCIONES,    *        
000600*                YA DESGLOSADA POR COMA (VER UNSTRING-FILA-ACC). *        
000700*   FECHA       PROGRAMADOR         DESCRIPCION                   EEDR8906
000800*   ----------  ------------------  --------------------------    EEDR8906
000900*   12/06/1989  E. RAMIREZ (EEDR)   VERSION INICIAL, REQ 04821    EEDR8906
001000*   03/02/1993  M. LOPEZ    (MRLZ)  SE AGREGA MONTO TOTAL DE LA   MRLZ9302
001100*               OPERACION, REQ 05310                              MRLZ9302
001200*   20/11/1998  J. LEMUS    (JCLM)  REVISION PARA EL CAMBIO DE    JCLM9811
001300*               SIGLO EN CAMPO DE FECHA, REQ 07130                JCLM9811
001400*****************************************************************         
001500 01  GFSTK-FILA-ACCIONES.                                                 
001600     05  GFSTK-FECHA-TXT                PIC X(24).                        
001700     05  GFSTK-TICKER                   PIC X(10).                        
001800     05  GFSTK-TIPO-TXT                 PIC X(20).                        
001900     05  GFSTK-CANTIDAD-TXT             PIC X(18).                        
002000     05  GFSTK-PRECIO-TXT               PIC X(18).                        
002100     05  GFSTK-MONTO-TOTAL-TXT          PIC X(18).                        
002200     05  GFSTK-DIVISA                   PIC X(03).                        
002300     05  FILLER                         PIC X(20).                        

