000100*****************************************************************         
000200*   GFACTOUT   -  LAYOUT DE SALIDA ACTIVIDAD DE PORTAFOLIO      *         
000300*   APLICACION : GHOSTFOLIO CONVERTER                            *        
000400*   USADO POR  : GFCNV000, GFCNVDY                               *        
000500*   DESCRIPCION: UNA LINEA POR ACTIVIDAD NORMALIZADA (CSV) LISTA *        
000600*                PARA CARGA EN EL SISTEMA DE PORTAFOLIO.         *        
000700*   FECHA       PROGRAMADOR         DESCRIPCION                   EEDR8906
000800*   ----------  ------------------  --------------------------    EEDR8906
000900*   12/06/1989  E. RAMIREZ (EEDR)   VERSION INICIAL, REQ 04821    EEDR8906
001000*   25/09/1994  M. LOPEZ    (MRLZ)  SE AGREGA FUENTE-DATOS, REQ   MRLZ9409
001100*               05966                                             MRLZ9409
001200*   14/10/1998  J. LEMUS    (JCLM)  REVISION PARA EL CAMBIO DE    JCLM9810
001300*               SIGLO, REQ 07114                                  JCLM9810
001400*   08/03/2001  E. RAMIREZ (EEDR)   SE AMPLIA CUENTA A X(20),     EEDR0103
001500*               REQ 07650                                         EEDR0103
001600*****************************************************************         
001700 01  GFACT-REGISTRO-SALIDA.                                               
001800     05  GFACT-FECHA                    PIC X(10).                        
001900     05  FILLER                         PIC X(01) VALUE ",".              
002000     05  GFACT-SIMBOLO                  PIC X(12).                        
002100     05  FILLER                         PIC X(01) VALUE ",".              
002200     05  GFACT-TIPO                     PIC X(08).                        
002300         88  GFACT-TIPO-COMPRA               VALUE "BUY     ".            
002400         88  GFACT-TIPO-VENTA                VALUE "SELL    ".            
002500         88  GFACT-TIPO-DIVIDENDO             VALUE "DIVIDEND".           
002600     05  FILLER                         PIC X(01) VALUE ",".              
002700     05  GFACT-CANTIDAD-TXT             PIC X(18).                        
002800     05  FILLER                         PIC X(01) VALUE ",".              
002900     05  GFACT-PRECIO-UNIT-TXT          PIC X(18).                        
003000     05  FILLER                         PIC X(01) VALUE ",".              
003100     05  GFACT-COMISION-TXT             PIC X(18).                        
003200     05  FILLER                         PIC X(01) VALUE ",".              
003300     05  GFACT-DIVISA                   PIC X(03).                        
003400     05  FILLER                         PIC X(01) VALUE ",".              
003500     05  GFACT-CUENTA                   PIC X(20).                        
003600     05  FILLER                         PIC X(01) VALUE ",".              
003700     05  GFACT-FUENTE-DATOS             PIC X(10).                        
003800     05  FILLER                         PIC X(20).                        
003900 01  GFACT-REGISTRO-SALIDA-R REDEFINES GFACT-REGISTRO-SALIDA.             
004000     05  GFACT-LINEA-COMPLETA           PIC X(146).                       
004100 01  GFACT-ENCABEZADO-SALIDA.                                             
004200     05  FILLER                         PIC X(146) VALUE                  
004300         "date,symbol,type,quantity,unitPrice,fee,currency,accoun         
004400-        "t,dataSource".                                                  

