000100*****************************************************************         
000200*   GFCFGCF  -  TABLA GENERICA DE PARAMETROS DE CONVERSION       *        
000300*   APLICACION : GHOSTFOLIO CONVERTER                            *        
000400*   USADO POR  : GFCNVDY                                         *        
000500*   DESCRIPCION: UN REGISTRO GENERICO PUEDE SER REGLA DE MAPEO   *        
000600*                (GFCFG-TIPO-REG = "M") O REGLA DE FILTRO        *        
000700*                (GFCFG-TIPO-REG = "F"), SEGUN LA MISMA IDEA DE  *        
000800*                TABLA GENERICA DE PARAMETROS TLTGEN.            *        
000900*   FECHA       PROGRAMADOR         DESCRIPCION                   EEDR9210
001000*   ----------  ------------------  --------------------------    EEDR9210
001100*   02/10/1992  E. RAMIREZ (EEDR)   VERSION INICIAL, REQ 05108    EEDR9210
001200*   17/11/1998  J. LEMUS    (JCLM)  REVISION PARA EL CAMBIO DE    JCLM9811
001300*               SIGLO, REQ 07138                                  JCLM9811
001400*   14/02/2001  E. RAMIREZ (EEDR)   SE AGREGA OPERADOR DE         EEDR0102
001500*               FILTRO PARA REGLAS TIPO "F", REQ 07680            EEDR0102
001600*   03/09/2001  E. RAMIREZ (EEDR)   SE AMPLIA VALOR-PARM-1 A      EEDR0109
001700*               X(60) PARA LISTAS "IN"/"NOT_IN", REQ 07701        EEDR0109
001800*   21/05/2002  E. RAMIREZ (EEDR)   SE AGREGA GUARDA OPCIONAL     EEDR0205
001900*               (CAMPO/OPERADOR/VALOR) PARA SUFIJO, PREFIJO Y     EEDR0205
002000*               CONDICIONAL, Y OPERANDOS PARA FORMULA, REQ        EEDR0205
002100*               08344                                             EEDR0205
002200*   14/09/2006  E. RAMIREZ (EEDR)   SE AMPLIA OPERADOR-FILTRO A   EEDR0609
002300*               X(12): CON X(10) LA PALABRA IS_NOT_EMPTY (12      EEDR0609
002400*               CARACTERES) NUNCA PODIA CUMPLIR EN LA COMPARA-    EEDR0609
002500*               CION, EL FILTRO QUEDABA MUERTO, REQ 08512         EEDR0609
002600*****************************************************************         
002700 01  GFCFG-REGISTRO-PARM.                                                 
002800     05  GFCFG-LLAVE-PARM.                                                
002900         10  GFCFG-TIPO-REG             PIC X(01).                        
003000             88  GFCFG-ES-MAPEO             VALUE "M".                    
003100             88  GFCFG-ES-FILTRO            VALUE "F".                    
003200         10  GFCFG-ORIGEN-DATO          PIC X(10).                        
003300             88  GFCFG-ORIGEN-ACCIONES      VALUE "STOCKS".               
003400             88  GFCFG-ORIGEN-CRIPTO        VALUE "CRYPTO".               
003500         10  GFCFG-SECUENCIA            PIC 9(04).                        
003600     05  GFCFG-CAMPO-DESTINO            PIC X(20).                        
003700     05  GFCFG-CAMPO-ORIGEN             PIC X(20).                        
003800     05  GFCFG-TIPO-TRANSFORM           PIC X(12).                        
003900         88  GFCFG-TRF-DIRECTO              VALUE "DIRECT".               
004000         88  GFCFG-TRF-CONSTANTE            VALUE "CONSTANT".             
004100         88  GFCFG-TRF-FORMATO-FECHA        VALUE "DATE-FORMAT".          
004200         88  GFCFG-TRF-BUSQUEDA             VALUE "LOOKUP".               
004300         88  GFCFG-TRF-SUFIJO               VALUE "SUFFIX".               
004400         88  GFCFG-TRF-PREFIJO              VALUE "PREFIX".               
004500         88  GFCFG-TRF-CONDICIONAL          VALUE "CONDITIONAL".          
004600         88  GFCFG-TRF-FORMULA              VALUE "FORMULA".              
004700     05  GFCFG-OPERADOR-FILTRO          PIC X(12).                        
004800         88  GFCFG-OP-IGUAL                 VALUE "EQUALS".               
004900         88  GFCFG-OP-DISTINTO              VALUE "NOT_EQUALS".           
005000         88  GFCFG-OP-EN-LISTA              VALUE "IN".                   
005100         88  GFCFG-OP-FUERA-DE-LISTA        VALUE "NOT_IN".               
005200         88  GFCFG-OP-VACIO                 VALUE "IS_EMPTY".             
005300         88  GFCFG-OP-NO-VACIO              VALUE "IS_NOT_EMPTY".         
005400         88  GFCFG-OP-CONTIENE              VALUE "CONTAINS".             
005500     05  GFCFG-VALOR-PARM-1             PIC X(60).                        
005600     05  GFCFG-VALOR-PARM-2             PIC X(30).                        
005700     05  GFCFG-GUARDA-CAMPO             PIC X(20).                        
005800     05  GFCFG-GUARDA-OPERADOR          PIC X(10).                        
005900     05  GFCFG-GUARDA-VALOR             PIC X(30).                        
006000     05  GFCFG-FORM-OPERANDO-1          PIC X(20).                        
006100     05  GFCFG-FORM-OPERADOR            PIC X(01).                        
006200     05  GFCFG-FORM-OPERANDO-2          PIC X(20).                        
006300     05  FILLER                         PIC X(08).                        



